000100******************************************************************
000200*              C O P Y   C V P R H
000300* HISTORICO DIARIO DE PRECIOS - CARTERA DE VALORES
000400* UNA OCURRENCIA POR SIMBOLO Y FECHA DE RUEDA DE BOLSA.
000500* LLAVE = SIMBOLO + FECHA-COTIZACION, ASCENDENTE.
000600******************************************************************
000700* 1993-03-02 PEDR  BPM 228901  VERSION ORIGINAL DEL HISTORICO
000800* 1997-06-20 EEDR  BPM 229330  SE AGREGA COEFICIENTE DE SPLIT
000900* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN FECHAS;
001000*             SE AGREGA VISTA DESGLOSADA ANIO/MES/DIA DE LA
001100*             FECHA DE COTIZACION PARA POSICIONAMIENTO POR
001200*             RUEDA (CVVAL01/CVBAS01).
001300* 2003-09-11 PEDR  BPM 229712  SE DOCUMENTAN EN DETALLE LOS
001400*             CAMPOS DEL ALIMENTADOR QUE EL MOTOR DE VALUACION
001500*             NO CONSUME (ANTES UN SOLO FILLER DE 12 BYTES).
001600******************************************************************
001700  01  REG-CVPRECIO.
001800      05  CVPH-LLAVE.
001900          10  CVPH-SIMBOLO             PIC X(10).
002000          10  CVPH-FECHA-COTIZACION    PIC X(10).
002100      05  CVPH-FC-R REDEFINES CVPH-FECHA-COTIZACION.
002200          10  CVPH-FC-ANIO             PIC 9(04).
002300          10  FILLER                   PIC X(01).
002400          10  CVPH-FC-MES              PIC 9(02).
002500          10  FILLER                   PIC X(01).
002600          10  CVPH-FC-DIA              PIC 9(02).
002700      05  CVPH-PRECIO-CIERRE           PIC S9(7)V9(4).
002800      05  CVPH-DIVIDENDO-MONTO         PIC S9(5)V9(4).
002900      05  CVPH-SPLIT-COEFICIENTE       PIC S9(3)V9(4).
003000*--> CAMPOS QUE TRAE EL ALIMENTADOR DE BOLSA PERO QUE EL MOTOR
003100*    DE VALUACION (CVVAL01) NO CONSUME; SE RETIENEN COMO
003200*    FILLER PARA NO ROMPER EL LAYOUT DEL ARCHIVO DE ORIGEN.
003300      05  FILLER                       PIC X(11).
003400*          (PRECIO DE APERTURA DE LA RUEDA)
003500      05  FILLER                       PIC X(11).
003600*          (PRECIO MAXIMO DE LA RUEDA)
003700      05  FILLER                       PIC X(11).
003800*          (PRECIO MINIMO DE LA RUEDA)
003900      05  FILLER                       PIC X(11).
004000*          (CIERRE AJUSTADO POR SPLITS/DIVIDENDOS DEL ALIMENTADOR)
004100      05  FILLER                       PIC X(09).
004200*          (VOLUMEN NEGOCIADO DE LA RUEDA)
004300*--> AREA RESERVADA PARA CRECIMIENTO FUTURO DEL HISTORICO
004400      05  CVPH-RESERVADO-EXPANSION     PIC X(15).
004500      05  FILLER                       PIC X(05).
