000100******************************************************************
000200*              C O P Y   C V T R N
000300* TRANSACCIONES DE MANTENIMIENTO DE CARTERA (LIST/BUY/SELL)
000400* EL AREA DE DETALLE SE REDEFINE SEGUN EL CODIGO DE ACCION:
000500* BUY  USA CVTR-DETALLE-COMPRA, SELL USA CVTR-DETALLE-VENTA.
000600******************************************************************
000700* 1993-03-02 PEDR  BPM 228901  VERSION ORIGINAL
000800* 1996-11-14 EEDR  BPM 229115  SE AGREGA FLAG DE REINVERSION
000900* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN FECHAS;
001000*             SE AGREGA VISTA DESGLOSADA ANIO/MES/DIA DE LA
001100*             FECHA DE COMPRA PARA LAS VALIDACIONES DE CORTE.
001200* 2001-06-19 EEDR  BPM 230041  SE DOCUMENTAN LOS VALORES DEL
001300*             FLAG DE REINVERSION CON 88-LEVELS EXPLICITOS
001400*             (ANTES SOLO SE COMPARABA CONTRA LITERAL EN CODIGO).
001500******************************************************************
001600  01  REG-CVTRANSACCION.
001700      05  CVTR-ACCION-CODIGO           PIC X(04).
001800          88  CVTR-ES-LIST                 VALUE 'LIST'.
001900          88  CVTR-ES-BUY                  VALUE 'BUY '.
002000          88  CVTR-ES-SELL                 VALUE 'SELL'.
002100      05  CVTR-USUARIO                 PIC X(12).
002200      05  CVTR-SIMBOLO                 PIC X(10).
002300      05  CVTR-FECHA-COMPRA            PIC X(10).
002400      05  CVTR-FC-R REDEFINES CVTR-FECHA-COMPRA.
002500          10  CVTR-FC-ANIO             PIC 9(04).
002600          10  FILLER                   PIC X(01).
002700          10  CVTR-FC-MES              PIC 9(02).
002800          10  FILLER                   PIC X(01).
002900          10  CVTR-FC-DIA              PIC 9(02).
003000      05  CVTR-DETALLE-COMPRA.
003100          10  CVTR-ACCIONES-COMPRA     PIC S9(9)V9(4).
003200          10  CVTR-PRECIO-COMPRA       PIC S9(9)V9(4).
003300          10  CVTR-FECHA-PRIMER-DIV    PIC X(10).
003400          10  CVTR-FLAG-REINVERSION    PIC X(01).
003500              88  CVTR-REINVIERTE              VALUE 'Y'.
003600              88  CVTR-NO-REINVIERTE           VALUE 'N'.
003700          10  CVTR-RESERVADO-COMPRA    PIC X(10).
003800      05  CVTR-DETALLE-VENTA REDEFINES CVTR-DETALLE-COMPRA.
003900          10  CVTR-FECHA-VENTA         PIC X(10).
004000          10  CVTR-ACCIONES-VENTA      PIC S9(9)V9(4).
004100          10  CVTR-PRECIO-VENTA        PIC S9(9)V9(4).
004200          10  FILLER                   PIC X(11).
004300*--> AREA RESERVADA PARA CRECIMIENTO FUTURO DE LA TRANSACCION
004400      05  CVTR-RESERVADO-EXPANSION     PIC X(10).
004500      05  FILLER                       PIC X(01).
