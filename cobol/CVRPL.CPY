000100******************************************************************
000200*              C O P Y   C V R P L
000300* RENGLONES DEL REPORTE DE CARTERA (PORTFOLIO-RPT)
000400* UN BLOQUE POR USUARIO; UN RENGLON DE DETALLE POR SIMBOLO.
000500******************************************************************
000600* 1993-03-02 PEDR  BPM 228901  VERSION ORIGINAL DEL REPORTE
000700******************************************************************
000800  01  CVRL-ENCABEZADO-USUARIO.
000900      05  FILLER                   PIC X(15) VALUE
001000              'CARTERA USUARIO'.
001100      05  CVRL-ENC-USUARIO         PIC X(12).
001200      05  FILLER                   PIC X(46) VALUE SPACES.
001300 
001400  01  CVRL-ENCABEZADO-COLUMNAS.
001500      05  FILLER                   PIC X(40) VALUE
001600              'Stock | Current Value |  Net Returns  | '.
001700      05  FILLER                   PIC X(29) VALUE
001800              'Percent Returns | S&P500 Beat'.
001900      05  FILLER                   PIC X(04) VALUE SPACES.
002000 
002100  01  CVRL-DETALLE.
002200      05  CVRL-SIMBOLO             PIC X(05).
002300      05  FILLER                   PIC X(03) VALUE ' | '.
002400      05  CVRL-VALOR-ACTUAL        PIC -ZZZZZZZZ9.99.
002500      05  FILLER                   PIC X(03) VALUE ' | '.
002600      05  CVRL-RETORNO-NETO        PIC -ZZZZZZZZ9.99.
002700      05  FILLER                   PIC X(03) VALUE ' | '.
002800      05  CVRL-RETORNO-PORCENTUAL  PIC -ZZZZZZZZZ9.999.
002900      05  FILLER                   PIC X(03) VALUE ' | '.
003000      05  CVRL-SUPERA-SP500        PIC -ZZZZZZZZZ9.999.
