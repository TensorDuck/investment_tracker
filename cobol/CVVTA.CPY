000100******************************************************************
000200*              C O P Y   C V V T A
000300* HISTORICO DE VENTAS DE LOTES - CARTERA DE VALORES
000400* ARCHIVO DE SOLO ESCRITURA (PISTA DE AUDITORIA). UNA
000500* OCURRENCIA POR VENTA APLICADA CONTRA UN LOTE.
000600******************************************************************
000700* 1993-03-02 PEDR  BPM 228901  VERSION ORIGINAL DEL HISTORICO
000800* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN FECHAS;
000900*             SE AGREGA VISTA DESGLOSADA ANIO/MES/DIA DE LA
001000*             FECHA DE VENTA PARA REPORTES DE AUDITORIA.
001100* 2004-03-30 PEDR  BPM 229801  SE AGREGA VISTA ENTERO/DECIMAL
001200*             DE ACCIONES Y PRECIO PARA LOS PROGRAMAS DE
001300*             CONCILIACION DE AUDITORIA (SOLO LECTURA).
001400******************************************************************
001500  01  REG-CVVENTA.
001600      05  CVVT-LLAVE-LOTE              PIC X(22).
001700      05  CVVT-FECHA-VENTA             PIC X(10).
001800      05  CVVT-FV-R REDEFINES CVVT-FECHA-VENTA.
001900          10  CVVT-FV-ANIO             PIC 9(04).
002000          10  FILLER                   PIC X(01).
002100          10  CVVT-FV-MES              PIC 9(02).
002200          10  FILLER                   PIC X(01).
002300          10  CVVT-FV-DIA              PIC 9(02).
002400      05  CVVT-ACCIONES                PIC S9(9)V9(4).
002500      05  CVVT-AC-R REDEFINES CVVT-ACCIONES.
002600          10  CVVT-AC-ENTERO           PIC S9(9).
002700          10  CVVT-AC-DECIMAL          PIC 9(04).
002800      05  CVVT-PRECIO                  PIC S9(9)V9(4).
002900      05  CVVT-PR-R REDEFINES CVVT-PRECIO.
003000          10  CVVT-PR-ENTERO           PIC S9(9).
003100          10  CVVT-PR-DECIMAL          PIC 9(04).
003200*--> AREA RESERVADA PARA CRECIMIENTO FUTURO DEL HISTORICO
003300      05  CVVT-RESERVADO-EXPANSION     PIC X(10).
003400      05  FILLER                       PIC X(02).
