000100******************************************************************
000200* FECHA       : 02/03/1993
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)
000400* APLICACION  : CARTERA DE VALORES
000500* PROGRAMA    : CVLOTE1
000600* TIPO        : BATCH
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE LOTES DE COMPRA.
000800*             : PROCESA EL ARCHIVO DE TRANSACCIONES CVTRAN CON
000900*             : LAS ACCIONES LIST (CONSULTA), BUY (ALTA DE LOTE)
001000*             : Y SELL (VENTA APLICADA CONTRA UN LOTE).
001100* ARCHIVOS    : CVTRAN=E, CVLOTE=A/M, CVVENTA=S
001200* ACCION (ES) : L=LIST, B=BUY, S=SELL
001300* INSTALADO   : 15/03/1993
001400* BPM/RATIONAL: 229870
001500* NOMBRE      : MANTENIMIENTO DE CARTERA DE VALORES
001600* DESCRIPCION : UNICO PROGRAMA DE LA APLICACION QUE ESCRIBE Y
001700*             : REESCRIBE EL MAESTRO CVLOTE; CVVAL01, CVBAS01 Y
001800*             : CVRPT01 SOLO LO LEEN.
001900******************************************************************
002000  IDENTIFICATION DIVISION.
002100  PROGRAM-ID. CVLOTE1.
002200  AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002300  INSTALLATION. CARTERA DE VALORES - DEPTO DE SISTEMAS.
002400  DATE-WRITTEN. 02/03/93.
002500  DATE-COMPILED.
002600  SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002700******************************************************************
002800* B I T A C O R A   D E   C A M B I O S
002900******************************************************************
003000* 1993-03-02 PEDR  BPM 229870  VERSION ORIGINAL DEL PROGRAMA.
003100*             MANTENIMIENTO LIST/BUY/SELL DEL MAESTRO CVLOTE.
003200* 1993-07-19 PEDR  BPM 229874  SE AGREGA VALIDACION DE LOTE
003300*             DUPLICADO EN LA ACCION BUY (R2A).
003400* 1994-02-11 EEDR  BPM 229881  SE CORRIGE CLASIFICACION DE
003500*             VENTAS CORTO/LARGO PLAZO EN CLASIFICA-VENTA.
003600* 1996-11-14 EEDR  BPM 229115  SE AGREGA FLAG DE REINVERSION
003700*             DE DIVIDENDOS AL LOTE (CAMPO CVLT-FLAG-REINVERSION).
003800* 1997-05-06 PEDR  BPM 229640  SE AGREGA VALIDACION DE SOBRE-
003900*             VENTA ANTES DE REESCRIBIR EL LOTE (R2).
004000* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN TODAS
004100*             LAS FECHAS DE TRABAJO Y DE LLAVE.
004200* 2001-06-19 EEDR  BPM 230041  SE AGREGA TRAZA DE DEPURACION
004300*             BAJO EL SWITCH UPSI-0 (AMBIENTE DE PRUEBA) PARA
004400*             REVISAR EL PRECIO POR ACCION SIN AFECTAR
004500*             PRODUCCION. SE REDONDEA EL PRECIO/SHARE DEL
004600*             RENGLON LIST A DOS DECIMALES (ANTES MOSTRABA
004700*             LOS CUATRO DECIMALES INTERNOS).
004800* 2003-09-30 JMHR  BPM 230188  EL CONTADOR DE TRANSACCIONES CON
004900*             ERROR PASA A DECLARARSE COMO 77 INDEPENDIENTE,
005000*             SIGUIENDO EL HABITO YA USADO EN JM47ADM PARA
005100*             ESCALARES SUELTOS.
005200* 2004-02-16 JMHR  BPM 230245  SE UNIFICA LA VALIDACION DE OPEN
005300*             DE LOS TRES ARCHIVOS EN UNA SOLA RUTINA COMPARTIDA
005400*             (RUTINA-ERROR-APERTURA), EVITANDO TRIPLICAR EL
005500*             BLOQUE DE CALL/DISPLAY DE ERROR; SE AMPLIAN LOS
005600*             COMENTARIOS DE RUTINA A SOLICITUD DE AUDITORIA
005700*             INTERNA. NO SE ALTERA LA LOGICA DE NEGOCIO.
005800******************************************************************
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SPECIAL-NAMES.
006200      UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBA
006300             OFF STATUS IS WKS-UPSI-PRODUCCION.
006400*--> UPSI-0 EN ON = CORRIDA DE PRUEBA, HABILITA LA TRAZA DE
006500*    DEPURACION DE MUESTRA-DEPURACION (VER PROCEDURE DIVISION)
006600  INPUT-OUTPUT SECTION.
006700  FILE-CONTROL.
006800      SELECT CVTRAN ASSIGN TO CVTRAN
006900             ORGANIZATION IS SEQUENTIAL
007000             ACCESS MODE   IS SEQUENTIAL
007100             FILE STATUS   IS FS-CVTRAN FSE-CVTRAN.
007200 
007300*--> ACCESS DYNAMIC PORQUE ACCION-LIST LEE SECUENCIAL (START +
007400*    READ NEXT) MIENTRAS QUE BUY Y SELL LEEN POR LLAVE EXACTA
007500      SELECT CVLOTE ASSIGN TO CVLOTE
007600             ORGANIZATION IS INDEXED
007700             ACCESS MODE   IS DYNAMIC
007800             RECORD KEY    IS CVLT-LLAVE-PRIMARIA
007900             FILE STATUS   IS FS-CVLOTE FSE-CVLOTE.
008000 
008100      SELECT CVVENTA ASSIGN TO CVVENTA
008200             ORGANIZATION IS SEQUENTIAL
008300             ACCESS MODE   IS SEQUENTIAL
008400             FILE STATUS   IS FS-CVVENTA FSE-CVVENTA.
008500  DATA DIVISION.
008600  FILE SECTION.
008700******************************************************************
008800*           DEFINICION DE ESTRUCTURA DE ARCHIVOS
008900******************************************************************
009000*   ARCHIVO DE TRANSACCIONES DE MANTENIMIENTO (ENTRADA)
009100*   UN RENGLON POR ACCION L/B/S, EN EL ORDEN EN QUE EL JCL
009200*   DE CAPTURA LAS HAYA ACUMULADO DURANTE EL DIA
009300  FD CVTRAN.
009400      COPY CVTRN.
009500*   MAESTRO DE LOTES DE COMPRA (ENTRADA/SALIDA)
009600*   SE ABRE I-O PORQUE ESTE ES EL UNICO PROGRAMA DE LA
009700*   APLICACION QUE ALTA (BUY) Y REESCRIBE (SELL) LOTES
009800  FD CVLOTE.
009900      COPY CVLOTE.
010000*   HISTORICO DE VENTAS DE LOTES (SALIDA)
010100*   UN RENGLON POR CADA SELL APLICADA, INDEPENDIENTE DEL
010200*   LOTE AL QUE SE HAYA AFECTADO
010300  FD CVVENTA.
010400      COPY CVVTA.
010500  WORKING-STORAGE SECTION.
010600******************************************************************
010700*         RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
010800******************************************************************
010900  01 WKS-FS-STATUS.
011000     02 WKS-STATUS.
011100*      ARCHIVO DE TRANSACCIONES
011200        04 FS-CVTRAN              PIC 9(02) VALUE ZEROES.
011300        04 FSE-CVTRAN.
011400           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011500           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011600           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011700*      MAESTRO DE LOTES DE COMPRA
011800        04 FS-CVLOTE              PIC 9(02) VALUE ZEROES.
011900        04 FSE-CVLOTE.
012000           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012100           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012200           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012300*      HISTORICO DE VENTAS
012400        04 FS-CVVENTA             PIC 9(02) VALUE ZEROES.
012500        04 FSE-CVVENTA.
012600           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012700           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012800           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012900*      VARIABLES RUTINA DE FSE
013000*      SE CARGAN ANTES DE CADA CALL 'DEBD1R00'; LLAVE QUEDA
013100*      EN SPACES EN LOS TRES CASOS DE APERTURA-ARCHIVOS PUES
013200*      ESOS ERRORES SON DE OPEN, NO DE LECTURA POR LLAVE
013300        04 PROGRAMA               PIC X(08) VALUE SPACES.
013400        04 ARCHIVO                PIC X(08) VALUE SPACES.
013500        04 ACCION                 PIC X(10) VALUE SPACES.
013600        04 LLAVE                  PIC X(32) VALUE SPACES.
013700 
013800*--> AREA GENERICA DE APERTURA, CARGADA CON EL FS/FSE DEL
013900*    ARCHIVO QUE SE ESTE ABRIENDO EN ESE MOMENTO, PARA QUE
014000*    LOS TRES IF DE APERTURA-ARCHIVOS COMPARTAN UNA SOLA
014100*    RUTINA DE ERROR (RUTINA-ERROR-APERTURA) EN LUGAR DE
014200*    REPETIR EL BLOQUE CALL/DISPLAY TRES VECES
014300  77 WKS-FS-DE-APERTURA       PIC 9(02) VALUE ZEROES.
014400  01 WKS-FSE-DE-APERTURA.
014500     05 FSE-AP-RETURN            PIC S9(4) COMP-5 VALUE 0.
014600     05 FSE-AP-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
014700     05 FSE-AP-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
014800 
014900******************************************************************
015000*        RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
015100******************************************************************
015200*--> CONTADOR DE TRANSACCIONES CON ERROR, DECLARADO COMO 77
015300*    INDEPENDIENTE EN LUGAR DE IR DENTRO DEL GRUPO DE TRABAJO
015400*    -- MISMO HABITO QUE USA J M 4 7 A D M PARA ESCALARES
015500*    SENCILLOS (FECHA, HORA, TIEMPO) QUE NO FORMAN PARTE DE
015600*    UNA ESTRUCTURA MAYOR
015700  77 WKS-ERRORES              PIC 9(07) COMP VALUE ZERO.
015800 
015900*--> CONTADORES DE ESTADISTICAS, DESPLEGADOS POR ESTADISTICAS
016000*    AL FINAL DE LA CORRIDA (A DIFERENCIA DE WKS-ERRORES, ESTOS
016100*    SI VAN DENTRO DEL GRUPO PORQUE SIEMPRE SE MUEVEN JUNTOS)
016200  01 WKS-VARIABLES-TRABAJO.
016300     02 WKS-TRANS-LEIDAS         PIC 9(07) COMP VALUE ZERO.
016400     02 WKS-LOTES-CREADOS        PIC 9(07) COMP VALUE ZERO.
016500     02 WKS-VENTAS-APLICADAS     PIC 9(07) COMP VALUE ZERO.
016600*      MASCARA DE EDICION COMPARTIDA POR TODOS LOS DISPLAY DE
016700*      ESTADISTICAS, UNA SOLA VEZ PARA LAS CUATRO CIFRAS
016800     02 WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
016900 
017000  01 WKS-FLAGS.
017100     02 WKS-FIN-CVTRAN           PIC 9(01) VALUE ZEROES.
017200        88 FIN-CVTRAN                      VALUE 1.
017300     02 WKS-FIN-LISTA            PIC 9(01) VALUE ZEROES.
017400        88 FIN-LISTA                       VALUE 1.
017500     02 WKS-LOTE-DUPLICADO       PIC 9(01) VALUE ZEROES.
017600        88 LOTE-DUPLICADO                  VALUE 1.
017700     02 WKS-VENTA-RECHAZADA      PIC 9(01) VALUE ZEROES.
017800        88 VENTA-RECHAZADA                 VALUE 1.
017900*      GOBIERNA SI 000-MAIN PROCESA TRANSACCIONES O SOLO
018000*      CIERRA Y TERMINA (VER APERTURA-ARCHIVOS)
018100     02 WKS-ESTADO-APERTURA      PIC 9(01) VALUE ZEROES.
018200        88 APERTURA-FALLIDA                VALUE 1.
018300     02 WKS-TIPO-VENTA           PIC X(01) VALUE SPACES.
018400        88 WKS-ES-VENTA-CORTO             VALUE 'C'.
018500        88 WKS-ES-VENTA-LARGO             VALUE 'L'.
018600 
018700*--> LLAVE DE USUARIO GUARDADA AL INICIAR ACCION-LIST, CONTRA LA
018800*    CUAL LEE-LOTE-LISTA COMPARA CADA RENGLON PARA DETECTAR EL
018900*    CAMBIO DE USUARIO QUE CIERRA LA CONSULTA
019000  01 WKS-USUARIO-LISTA           PIC X(12) VALUE SPACES.
019100  01 WKS-PRECIO-POR-ACCION       PIC S9(9)V9(4) VALUE ZEROES.
019200*--> VISTA DE DEPURACION, DESPLEGADA POR MUESTRA-DEPURACION
019300*    CUANDO UPSI-0 ESTA EN ON (AMBIENTE DE PRUEBA)
019400  01 WKS-PT-R REDEFINES WKS-PRECIO-POR-ACCION.
019500     05 WKS-PT-ENTERO             PIC S9(9).
019600     05 WKS-PT-DECIMAL            PIC 9(04).
019700 
019800*--> PRECIO POR ACCION REDONDEADO A 2 DECIMALES PARA EL
019900*    RENGLON LIST (FORMATO DE PANTALLA DEL USUARIO)
020000  01 WKS-PRECIO-ACCION-RPT       PIC -ZZZZZZZ9.99.
020100 
020200*--> DESCOMPOSICION DE FECHA DE COMPRA PARA CALCULAR EL
020300*    CORTE DE UN ANIO CALENDARIO (R1 CORTO/LARGO PLAZO)
020400  01 WKS-FECHA-COMPRA-TRABAJO    PIC X(10) VALUE SPACES.
020500  01 WKS-FC-R REDEFINES WKS-FECHA-COMPRA-TRABAJO.
020600     05 WKS-FC-ANIO              PIC 9(04).
020700     05 FILLER                   PIC X(01).
020800     05 WKS-FC-MES               PIC 9(02).
020900     05 FILLER                   PIC X(01).
021000     05 WKS-FC-DIA               PIC 9(02).
021100 
021200*--> FECHA DE COMPRA MAS UN ANIO, ARMADA EN CLASIFICA-VENTA
021300*    PARA COMPARAR CONTRA LA FECHA DE VENTA DE LA TRANSACCION
021400  01 WKS-FECHA-CORTE-TRABAJO     PIC X(10) VALUE SPACES.
021500  01 WKS-CT-R REDEFINES WKS-FECHA-CORTE-TRABAJO.
021600     05 WKS-CT-ANIO              PIC 9(04).
021700     05 FILLER                   PIC X(01) VALUE '-'.
021800     05 WKS-CT-MES               PIC 9(02).
021900     05 FILLER                   PIC X(01) VALUE '-'.
022000     05 WKS-CT-DIA               PIC 9(02).
022100 
022200*--> TOTALES SIMULADOS QUE VALIDA-SOBREVENTA ACUMULA SOBRE
022300*    LAS ACCIONES YA VENDIDAS DEL LOTE MAS LA VENTA EN CURSO,
022400*    SEPARADOS POR CLASIFICACION R1 PARA QUE UNA SOBREVENTA
022500*    DE CORTO PLAZO NO QUEDE ESCONDIDA DETRAS DEL SALDO LARGO
022600  01 WKS-ACCIONES-NUEVO-CORTO    PIC S9(9)V9(4) VALUE ZEROES.
022700  01 WKS-ACCIONES-NUEVO-LARGO    PIC S9(9)V9(4) VALUE ZEROES.
022800******************************************************************
022900  PROCEDURE DIVISION.
023000******************************************************************
023100*          S E C C I O N    P R I N C I P A L
023200******************************************************************
023300  000-MAIN SECTION.
023400*     SI LA APERTURA FALLA EN CUALQUIERA DE LOS TRES ARCHIVOS
023500*     NO SE LEE NI UNA SOLA TRANSACCION, SOLO SE VA DIRECTO
023600*     A CIERRA-ARCHIVOS Y SE TERMINA LA CORRIDA
023700      PERFORM APERTURA-ARCHIVOS
023800      IF NOT APERTURA-FALLIDA
023900         PERFORM LEE-CVTRAN
024000         PERFORM PROCESA-TRANSACCION UNTIL FIN-CVTRAN
024100         PERFORM ESTADISTICAS
024200      END-IF
024300      PERFORM CIERRA-ARCHIVOS
024400      STOP RUN.
024500  000-MAIN-E. EXIT.
024600 
024700**--> LOS TRES OPEN SE VALIDAN UNO A UNO; EN CUANTO UNO FALLA
024800*     SE CARGA SU FS/FSE EN EL AREA GENERICA, SE PERFORMA LA
024900*     RUTINA DE ERROR COMPARTIDA (RUTINA-ERROR-APERTURA) Y SE
025000*     SALTA CON GO TO AL EXIT DE LA SECCION SIN REVISAR LOS
025100*     DEMAS ARCHIVOS -- EVITA REPETIR EL BLOQUE CALL/DISPLAY
025200*     TRES VECES, UNA POR ARCHIVO
025300  APERTURA-ARCHIVOS SECTION.
025400      MOVE 'CVLOTE1' TO PROGRAMA
025500      MOVE 0 TO WKS-ESTADO-APERTURA
025600      OPEN INPUT CVTRAN
025700           I-O   CVLOTE
025800           OUTPUT CVVENTA
025900*     CVTRAN ES EL PRIMER ARCHIVO QUE SE ABRE; SI FALLA NI
026000*     SIQUIERA TIENE CASO REVISAR CVLOTE Y CVVENTA
026100      IF FS-CVTRAN NOT = 0
026200         MOVE FS-CVTRAN  TO WKS-FS-DE-APERTURA
026300         MOVE FSE-CVTRAN TO WKS-FSE-DE-APERTURA
026400         MOVE 'CVTRAN'   TO ARCHIVO
026500         PERFORM RUTINA-ERROR-APERTURA THRU
026600                 RUTINA-ERROR-APERTURA-EXIT
026700         GO TO APERTURA-ARCHIVOS-E
026800      END-IF
026900*     CVLOTE SE ABRE I-O; SU FALLA ES LA MAS GRAVE DE LAS TRES
027000*     PORQUE SIN EL MAESTRO NO HAY LIST, BUY NI SELL POSIBLE
027100      IF FS-CVLOTE NOT = 0
027200         MOVE FS-CVLOTE  TO WKS-FS-DE-APERTURA
027300         MOVE FSE-CVLOTE TO WKS-FSE-DE-APERTURA
027400         MOVE 'CVLOTE'   TO ARCHIVO
027500         PERFORM RUTINA-ERROR-APERTURA THRU
027600                 RUTINA-ERROR-APERTURA-EXIT
027700         GO TO APERTURA-ARCHIVOS-E
027800      END-IF
027900*     ESTE ES EL ULTIMO CHEQUEO DE LA SECCION, POR LO QUE NO
028000*     NECESITA GO TO: SI FALLA, DE TODAS FORMAS YA NO HAY MAS
028100*     ARCHIVOS QUE REVISAR Y LA SECCION TERMINA AQUI
028200      IF FS-CVVENTA NOT = 0
028300         MOVE FS-CVVENTA  TO WKS-FS-DE-APERTURA
028400         MOVE FSE-CVVENTA TO WKS-FSE-DE-APERTURA
028500         MOVE 'CVVENTA'   TO ARCHIVO
028600         PERFORM RUTINA-ERROR-APERTURA THRU
028700                 RUTINA-ERROR-APERTURA-EXIT
028800      END-IF.
028900  APERTURA-ARCHIVOS-E. EXIT.
029000 
029100**--> RUTINA COMUN DE ERROR DE OPEN, COMPARTIDA POR LOS TRES
029200*     ARCHIVOS DE ESTE PROGRAMA; EL ARCHIVO FUE CARGADO EN
029300*     WKS-FS-DE-APERTURA/WKS-FSE-DE-APERTURA Y EN ARCHIVO POR
029400*     EL INVOCANTE ANTES DEL PERFORM THRU
029500  RUTINA-ERROR-APERTURA SECTION.
029600      MOVE 'OPEN'   TO ACCION
029700      MOVE SPACES   TO LLAVE
029800      CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029900               LLAVE, WKS-FS-DE-APERTURA, WKS-FSE-DE-APERTURA
030000      DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
030100              UPON CONSOLE
030200      MOVE 1 TO WKS-ESTADO-APERTURA.
030300  RUTINA-ERROR-APERTURA-EXIT. EXIT.
030400 
030500**--> AVANZA EL ARCHIVO DE TRANSACCIONES UN RENGLON; CVTRAN NO
030600*     LLEVA LLAVE, SE LEE ESTRICTAMENTE EN EL ORDEN EN QUE EL
030700*     JCL LO ENTREGA
030800  LEE-CVTRAN SECTION.
030900      READ CVTRAN
031000        AT END MOVE 1 TO WKS-FIN-CVTRAN
031100      END-READ
031200*     EL CONTADOR SOLO SUBE SI REALMENTE LLEGO UN RENGLON; EL
031300*     AT END NO CUENTA COMO TRANSACCION LEIDA
031400      IF NOT FIN-CVTRAN
031500         ADD 1 TO WKS-TRANS-LEIDAS
031600      END-IF.
031700  LEE-CVTRAN-E. EXIT.
031800 
031900**--> DESPACHADOR DE LAS TRES ACCIONES DE MANTENIMIENTO; UN
032000*     CODIGO FUERA DE L/B/S SE CUENTA COMO ERROR PERO NO
032100*     DETIENE LA CORRIDA, SOLO SE SALTA ESA TRANSACCION
032200  PROCESA-TRANSACCION SECTION.
032300*     EL ORDEN DE LOS IF ANIDADOS SIGUE LA FRECUENCIA ESPERADA
032400*     DE LA CARGA DIARIA: MAS LIST QUE BUY, MAS BUY QUE SELL
032500      IF CVTR-ES-LIST
032600         PERFORM ACCION-LIST
032700      ELSE
032800         IF CVTR-ES-BUY
032900            PERFORM ACCION-BUY
033000         ELSE
033100            IF CVTR-ES-SELL
033200               PERFORM ACCION-SELL
033300            ELSE
033400               ADD 1 TO WKS-ERRORES
033500               DISPLAY 'CVLOTE1, CODIGO DE ACCION INVALIDO: '
033600                       CVTR-ACCION-CODIGO
033700            END-IF
033800         END-IF
033900      END-IF
034000      PERFORM LEE-CVTRAN.
034100  PROCESA-TRANSACCION-E. EXIT.
034200 
034300******************************************************************
034400*          A C C I O N   L I S T
034500******************************************************************
034600**--> POSICIONA EL MAESTRO EN EL PRIMER LOTE DEL USUARIO
034700*     (LLAVE BAJA CON LOW-VALUES EN LA PARTE DE SIMBOLO/FECHA)
034800*     Y DE AHI EN ADELANTE RECORRE SECUENCIALMENTE MIENTRAS
034900*     EL USUARIO NO CAMBIE
035000  ACCION-LIST SECTION.
035100      MOVE CVTR-USUARIO TO WKS-USUARIO-LISTA
035200*     SOLO SE ARMA LA PARTE DE USUARIO DE LA LLAVE; EL RESTO SE
035300*     DEJA EN LOW-VALUES PARA QUE EL START POSICIONE ANTES DEL
035400*     PRIMER LOTE POSIBLE DE ESE USUARIO, SEA CUAL SEA SU
035500*     SIMBOLO O FECHA DE COMPRA
035600      MOVE CVTR-USUARIO TO CVLT-USUARIO
035700      MOVE LOW-VALUES   TO CVLT-LLAVE-LOTE
035800      MOVE 0            TO WKS-FIN-LISTA
035900      START CVLOTE KEY IS NOT LESS THAN CVLT-LLAVE-PRIMARIA
036000          INVALID KEY MOVE 1 TO WKS-FIN-LISTA
036100      END-START
036200      IF NOT FIN-LISTA
036300         PERFORM LEE-LOTE-LISTA
036400         PERFORM MUESTRA-LOTE UNTIL FIN-LISTA
036500      END-IF.
036600  ACCION-LIST-E. EXIT.
036700 
036800**--> EL CORTE DE LISTA NO ES AT END DE ARCHIVO, ES CAMBIO DE
036900*     USUARIO: CVLOTE TIENE LOTES DE TODOS LOS USUARIOS
037000*     INTERCALADOS POR LLAVE, NO SOLO LOS DE WKS-USUARIO-LISTA
037100  LEE-LOTE-LISTA SECTION.
037200      READ CVLOTE NEXT RECORD
037300        AT END MOVE 1 TO WKS-FIN-LISTA
037400      END-READ
037500      IF NOT FIN-LISTA
037600         IF CVLT-USUARIO NOT = WKS-USUARIO-LISTA
037700            MOVE 1 TO WKS-FIN-LISTA
037800         END-IF
037900      END-IF.
038000  LEE-LOTE-LISTA-E. EXIT.
038100 
038200**--> DESPLIEGA UN LOTE EN PANTALLA PARA LA ACCION LIST;
038300*     PRICE/SHARE SE CALCULA AL VUELO PORQUE CVLOTE SOLO
038400*     GUARDA EL PRECIO TOTAL DEL LOTE, NO EL PRECIO UNITARIO
038500  MUESTRA-LOTE SECTION.
038600      COMPUTE WKS-PRECIO-POR-ACCION ROUNDED =
038700              CVLT-PRECIO / CVLT-ACCIONES
038800*     SE REDONDEA A 2 DECIMALES SOLO PARA EL DESPLIEGUE; EL
038900*     VALOR INTERNO DE 4 DECIMALES NO SE ALTERA
039000      COMPUTE WKS-PRECIO-ACCION-RPT ROUNDED =
039100              WKS-PRECIO-POR-ACCION
039200*     EL RENGLON LIST VA EN UN SOLO DISPLAY (NO DOS) PARA QUE
039300*     SALGA COMO UNA SOLA LINEA DE CONSOLA POR LOTE: SIMBOLO,
039400*     SHARES, PRECIO TOTAL DEL LOTE Y PRECIO POR ACCION; EL
039500*     USUARIO NO VE LOS ACUMULADOS DE VENTA DEL LOTE AQUI
039600      DISPLAY CVLT-SIMBOLO '.' CVLT-LLAVE-LOTE
039700              ' - SHARES: ' CVLT-ACCIONES
039800              ' - PRICE: '  CVLT-PRECIO
039900              ' - PRICE/SHARE: ' WKS-PRECIO-ACCION-RPT
040000      IF WKS-UPSI-PRUEBA
040100         PERFORM MUESTRA-DEPURACION
040200      END-IF
040300      PERFORM LEE-LOTE-LISTA.
040400  MUESTRA-LOTE-E. EXIT.
040500 
040600******************************************************************
040700*          A C C I O N   B U Y
040800******************************************************************
040900**--> ARMA LA LLAVE PRIMARIA DEL LOTE (USUARIO+SIMBOLO+FECHA)
041000*     Y ALTA EL RENGLON; UN MISMO USUARIO PUEDE COMPRAR EL
041100*     MISMO SIMBOLO VARIAS VECES SIEMPRE QUE SEA EN FECHAS
041200*     DE COMPRA DISTINTAS (LA FECHA FORMA PARTE DE LA LLAVE)
041300  ACCION-BUY SECTION.
041400*     CVLT-SIMBOLO-EN-LLAVE/CVLT-FECHA-EN-LLAVE SON REDEFINES
041500*     DE CVLT-LLAVE-LOTE (VER COPYBOOK CVLOTE); MOVERLOS ARMA
041600*     LA LLAVE SIN TENER QUE CONCATENAR LITERALES A MANO
041700      MOVE CVTR-USUARIO          TO CVLT-USUARIO
041800      MOVE CVTR-SIMBOLO          TO CVLT-SIMBOLO-EN-LLAVE
041900      MOVE '__'                  TO CVLT-SEPARADOR-LLAVE
042000      MOVE CVTR-FECHA-COMPRA     TO CVLT-FECHA-EN-LLAVE
042100*     DE AQUI EN ADELANTE SE LLENAN LOS DEMAS CAMPOS DEL
042200*     RENGLON, FUERA DE LA LLAVE, TAL CUAL LLEGARON EN LA
042300*     TRANSACCION BUY
042400      MOVE CVTR-SIMBOLO          TO CVLT-SIMBOLO
042500      MOVE CVTR-ACCIONES-COMPRA  TO CVLT-ACCIONES
042600      MOVE CVTR-PRECIO-COMPRA    TO CVLT-PRECIO
042700      MOVE CVTR-FECHA-COMPRA     TO CVLT-FECHA-COMPRA
042800*     SI LA TRANSACCION NO TRAE FECHA DE PRIMER DIVIDENDO, SE
042900*     ASUME LA PROPIA FECHA DE COMPRA (EL LOTE EMPIEZA A
043000*     GENERAR RETORNO DESDE EL DIA EN QUE SE ADQUIRIO)
043100      IF CVTR-FECHA-PRIMER-DIV = SPACES
043200         MOVE CVTR-FECHA-COMPRA     TO CVLT-FECHA-PRIMER-DIV
043300      ELSE
043400         MOVE CVTR-FECHA-PRIMER-DIV TO CVLT-FECHA-PRIMER-DIV
043500      END-IF
043600      MOVE CVTR-FLAG-REINVERSION TO CVLT-FLAG-REINVERSION
043700*     UN LOTE NUEVO SIEMPRE EMPIEZA SIN NINGUNA VENTA APLICADA
043800      MOVE ZEROES TO CVLT-ACCIONES-VENDIDAS-CORTO
043900                     CVLT-ACCIONES-VENDIDAS-LARGO
044000                     CVLT-PRECIO-VENDIDO-CORTO
044100                     CVLT-PRECIO-VENDIDO-LARGO
044200      PERFORM VALIDA-LOTE-DUPLICADO
044300      IF LOTE-DUPLICADO
044400         ADD 1 TO WKS-ERRORES
044500         DISPLAY 'CVLOTE1, LOTE DUPLICADO, USUARIO: '
044600                 CVLT-USUARIO ' LOTE: ' CVLT-LLAVE-LOTE
044700      ELSE
044800         WRITE REG-CVLOTE
044900             INVALID KEY
045000                ADD 1 TO WKS-ERRORES
045100                DISPLAY 'CVLOTE1, ERROR AL GRABAR LOTE,'
045200                        ' STATUS: ' FS-CVLOTE
045300         END-WRITE
045400         IF FS-CVLOTE = 0
045500            ADD 1 TO WKS-LOTES-CREADOS
045600         END-IF
045700      END-IF.
045800  ACCION-BUY-E. EXIT.
045900 
046000**--> UNA VENTA O UNA NUEVA VALIDACION DE DUPLICADO LEEN EL
046100*     LOTE SOLO PARA CONSULTAR, SIN INTENCION DE REESCRIBIRLO
046200*     AQUI, POR ESO ES READ SIMPLE Y NO READ CON LOCK
046300  VALIDA-LOTE-DUPLICADO SECTION.
046400      MOVE 0 TO WKS-LOTE-DUPLICADO
046500      READ CVLOTE KEY IS CVLT-LLAVE-PRIMARIA
046600          INVALID KEY
046700             CONTINUE
046800          NOT INVALID KEY
046900             MOVE 1 TO WKS-LOTE-DUPLICADO
047000      END-READ.
047100  VALIDA-LOTE-DUPLICADO-E. EXIT.
047200 
047300******************************************************************
047400*          A C C I O N   S E L L
047500******************************************************************
047600*--> LA TRANSACCION SELL IDENTIFICA EL LOTE POR LA MISMA
047700*    LLAVE QUE SE ARMO EN ACCION-BUY (USUARIO+SIMBOLO+FECHA
047800*    DE COMPRA); NO EXISTE SELL CONTRA UN LOTE QUE CVLOTE1
047900*    NO HAYA CREADO ANTES
048000  ACCION-SELL SECTION.
048100      MOVE CVTR-USUARIO          TO CVLT-USUARIO
048200      MOVE CVTR-SIMBOLO          TO CVLT-SIMBOLO-EN-LLAVE
048300      MOVE '__'                  TO CVLT-SEPARADOR-LLAVE
048400      MOVE CVTR-FECHA-COMPRA     TO CVLT-FECHA-EN-LLAVE
048500*     READ POR LLAVE EXACTA, NO POR RANGO: UNA SELL DEBE
048600*     REFERIRSE A UN LOTE YA EXISTENTE Y ESPECIFICO
048700      READ CVLOTE KEY IS CVLT-LLAVE-PRIMARIA
048800          INVALID KEY
048900             ADD 1 TO WKS-ERRORES
049000             DISPLAY 'CVLOTE1, LOTE NO ENCONTRADO: '
049100                     CVLT-LLAVE-PRIMARIA
049200          NOT INVALID KEY
049300*            R1 CLASIFICA, R2 VALIDA Y SOLO SI AMBAS PASAN SE
049400*            TOCA EL REGISTRO REAL EN APLICA-VENTA
049500             PERFORM CLASIFICA-VENTA
049600             PERFORM VALIDA-SOBREVENTA
049700             IF NOT VENTA-RECHAZADA
049800                PERFORM APLICA-VENTA
049900             ELSE
050000                ADD 1 TO WKS-ERRORES
050100                DISPLAY 'CVLOTE1, VENTA RECHAZADA,'
050200                        ' SOBREVENTA: ' CVLT-LLAVE-PRIMARIA
050300             END-IF
050400      END-READ.
050500  ACCION-SELL-E. EXIT.
050600 
050700**--> CORTO/LARGO PLAZO SEGUN LA FECHA DE VENTA CONTRA UN
050800*     ANIO CALENDARIO COMPLETO DESDE LA FECHA DE COMPRA (R1);
050900*     SE ARMA LA FECHA DE CORTE SUMANDO 1 AL ANIO DE COMPRA
051000  CLASIFICA-VENTA SECTION.
051100      MOVE CVLT-FECHA-COMPRA TO WKS-FECHA-COMPRA-TRABAJO
051200      MOVE WKS-FC-ANIO       TO WKS-CT-ANIO
051300      ADD  1                 TO WKS-CT-ANIO
051400      MOVE WKS-FC-MES        TO WKS-CT-MES
051500      MOVE WKS-FC-DIA        TO WKS-CT-DIA
051600*     VENTA DESPUES DE LA FECHA DE CORTE (ESTRICTO) ES LARGO
051700*     PLAZO; EN LA FECHA DE CORTE O ANTES ES CORTO PLAZO
051800      IF CVTR-FECHA-VENTA > WKS-FECHA-CORTE-TRABAJO
051900         MOVE 'L' TO WKS-TIPO-VENTA
052000      ELSE
052100         MOVE 'C' TO WKS-TIPO-VENTA
052200      END-IF.
052300  CLASIFICA-VENTA-E. EXIT.
052400 
052500**--> UNA VENTA NO PUEDE DEJAR EL LOTE CON MAS ACCIONES
052600*     VENDIDAS (CORTO+LARGO) QUE LAS QUE TIENE EL LOTE (R2);
052700*     SE SIMULA LA SUMA EN AREAS DE TRABAJO ANTES DE APLICAR
052800*     NADA AL REGISTRO REAL, PARA PODER REVERTIR SIN REESCRIBIR
052900  VALIDA-SOBREVENTA SECTION.
053000      MOVE 0 TO WKS-VENTA-RECHAZADA
053100      MOVE CVLT-ACCIONES-VENDIDAS-CORTO
053200              TO WKS-ACCIONES-NUEVO-CORTO
053300      MOVE CVLT-ACCIONES-VENDIDAS-LARGO
053400              TO WKS-ACCIONES-NUEVO-LARGO
053500      IF WKS-ES-VENTA-CORTO
053600         ADD CVTR-ACCIONES-VENTA TO WKS-ACCIONES-NUEVO-CORTO
053700      ELSE
053800         ADD CVTR-ACCIONES-VENTA TO WKS-ACCIONES-NUEVO-LARGO
053900      END-IF
054000      IF (WKS-ACCIONES-NUEVO-CORTO + WKS-ACCIONES-NUEVO-LARGO)
054100          > CVLT-ACCIONES
054200         MOVE 1 TO WKS-VENTA-RECHAZADA
054300      END-IF.
054400  VALIDA-SOBREVENTA-E. EXIT.
054500 
054600**--> UNA VEZ APROBADA POR VALIDA-SOBREVENTA, SE GRABA EL
054700*     HISTORICO DE LA VENTA EN CVVENTA Y SE REESCRIBE EL LOTE
054800*     CON LOS NUEVOS ACUMULADOS DE ACCIONES/PRECIO VENDIDO
054900  APLICA-VENTA SECTION.
055000*     LOS TOTALES SIMULADOS DE VALIDA-SOBREVENTA SE VUELVEN
055100*     DEFINITIVOS APENAS SE SABE QUE LA VENTA NO SE RECHAZA
055200      MOVE WKS-ACCIONES-NUEVO-CORTO
055300              TO CVLT-ACCIONES-VENDIDAS-CORTO
055400      MOVE WKS-ACCIONES-NUEVO-LARGO
055500              TO CVLT-ACCIONES-VENDIDAS-LARGO
055600*     EL PRECIO VENDIDO SE ACUMULA POR SEPARADO DE LAS ACCIONES
055700*     VENDIDAS, SIEMPRE EN LA MISMA CLASIFICACION R1 DE LA VENTA
055800      IF WKS-ES-VENTA-CORTO
055900         ADD CVTR-PRECIO-VENTA TO CVLT-PRECIO-VENDIDO-CORTO
056000      ELSE
056100         ADD CVTR-PRECIO-VENTA TO CVLT-PRECIO-VENDIDO-LARGO
056200      END-IF
056300*     EL HISTORICO DE VENTA SE ESCRIBE ANTES DE REESCRIBIR EL
056400*     LOTE PARA QUE QUEDE CONSTANCIA DE LA VENTA AUNQUE EL
056500*     REWRITE FALLARA POR ALGUNA RAZON
056600*     EL HISTORICO GUARDA LA VENTA TAL CUAL LLEGO EN LA
056700*     TRANSACCION, SIN TOCAR LOS ACUMULADOS QUE YA SE
056800*     CALCULARON ARRIBA PARA EL LOTE
056900      MOVE CVLT-LLAVE-LOTE     TO CVVT-LLAVE-LOTE
057000      MOVE CVTR-FECHA-VENTA    TO CVVT-FECHA-VENTA
057100      MOVE CVTR-ACCIONES-VENTA TO CVVT-ACCIONES
057200      MOVE CVTR-PRECIO-VENTA   TO CVVT-PRECIO
057300      WRITE REG-CVVENTA
057400      IF FS-CVVENTA NOT = 0
057500         DISPLAY 'CVLOTE1, ERROR AL GRABAR VENTA,'
057600                 ' STATUS: ' FS-CVVENTA
057700      END-IF
057800*     EL LOTE SE REESCRIBE CON LOS NUEVOS ACUMULADOS AUNQUE EL
057900*     WRITE DE ARRIBA HUBIERA FALLADO; AMBOS ERRORES QUEDAN EN
058000*     CONSOLA PARA QUE EL OPERADOR LOS CORRELACIONE A MANO
058100      REWRITE REG-CVLOTE
058200          INVALID KEY
058300             ADD 1 TO WKS-ERRORES
058400             DISPLAY 'CVLOTE1, ERROR AL REESCRIBIR LOTE,'
058500                     ' STATUS: ' FS-CVLOTE
058600      END-REWRITE
058700      IF FS-CVLOTE = 0
058800         ADD 1 TO WKS-VENTAS-APLICADAS
058900      END-IF.
059000  APLICA-VENTA-E. EXIT.
059100 
059200**--> RESUMEN DE CIERRE DE CORRIDA, DESPLEGADO SIEMPRE (NO
059300*     SOLO BAJO EL SWITCH DE PRUEBA) PARA EL OPERADOR DEL JCL
059400  ESTADISTICAS SECTION.
059500      DISPLAY '******************************************'
059600*     TRANSACCIONES LEIDAS CUENTA LIST+BUY+SELL+INVALIDAS
059700      MOVE WKS-TRANS-LEIDAS     TO WKS-MASCARA
059800      DISPLAY 'TRANSACCIONES LEIDAS:     ' WKS-MASCARA
059900*     LOTES CREADOS SOLO CUENTA BUY QUE SI PASARON R2A Y SE
060000*     GRABARON; NO INCLUYE LOS DUPLICADOS RECHAZADOS
060100      MOVE WKS-LOTES-CREADOS    TO WKS-MASCARA
060200      DISPLAY 'LOTES CREADOS:            ' WKS-MASCARA
060300*     VENTAS APLICADAS SOLO CUENTA SELL QUE SI PASARON R2
060400      MOVE WKS-VENTAS-APLICADAS TO WKS-MASCARA
060500      DISPLAY 'VENTAS APLICADAS:         ' WKS-MASCARA
060600*     INCLUYE DUPLICADOS DE BUY, SOBREVENTAS DE SELL Y CODIGOS
060700*     DE ACCION INVALIDOS; UTIL PARA QUE EL OPERADOR DECIDA SI
060800*     LA CORRIDA REQUIERE REVISION MANUAL
060900      MOVE WKS-ERRORES          TO WKS-MASCARA
061000      DISPLAY 'TRANSACCIONES CON ERROR:  ' WKS-MASCARA
061100      DISPLAY '******************************************'.
061200  ESTADISTICAS-E. EXIT.
061300 
061400**--> SE CIERRAN LOS TRES ARCHIVOS SIN IMPORTAR SI LA APERTURA
061500*     FALLO A MEDIAS -- CLOSE SOBRE UN ARCHIVO NO ABIERTO NO
061600*     DETIENE LA CORRIDA EN ESTE COMPILADOR
061700  CIERRA-ARCHIVOS SECTION.
061800      CLOSE CVTRAN CVLOTE CVVENTA.
061900  CIERRA-ARCHIVOS-E. EXIT.
062000 
062100******************************************************************
062200*   TRAZA DE DEPURACION (SOLO CORRIDAS DE PRUEBA, UPSI-0 ON)
062300******************************************************************
062400*--> AL IGUAL QUE EN CVVAL01, CVBAS01 Y CVRPT01, NUNCA CORRE
062500*    EN PRODUCCION; AQUI SOLO MUESTRA EL PRECIO/SHARE PORQUE
062600*    ES EL UNICO VALOR CALCULADO (NO ACUMULADO) DE ESTE
062700*    PROGRAMA, Y LA CONSOLA NO DESPLIEGA BIEN LOS DECIMALES
062800*    INTERNOS DE UN CAMPO PACKED SIN DESGLOSARLO
062900  MUESTRA-DEPURACION SECTION.
063000      DISPLAY '>>> CVLOTE1 - TRAZA DE PRUEBA <<<' UPON CONSOLE
063100      DISPLAY 'PRECIO ENTERO : ' WKS-PT-ENTERO UPON CONSOLE
063200      DISPLAY 'PRECIO DECIMAL: ' WKS-PT-DECIMAL UPON CONSOLE.
063300  MUESTRA-DEPURACION-E. EXIT.
