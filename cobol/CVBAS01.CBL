000100******************************************************************
000200* FECHA       : 10/05/1993
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : CARTERA DE VALORES
000500* PROGRAMA    : CVBAS01
000600* TIPO        : BATCH - SUBPROGRAMA (CALLED)
000700* DESCRIPCION : VALUA UNA POSICION HIPOTETICA DEL FONDO INDICE
000800*             : DE REFERENCIA (FXAIX) COMPRADA CON EL MISMO
000900*             : MONTO Y EN LA MISMA FECHA QUE UN LOTE REAL, PARA
001000*             : COMPARAR EL RENDIMIENTO DE CARTERA CONTRA LA
001100*             : LINEA BASE DEL MERCADO.
001200* ARCHIVOS    : CVPRECIO=E
001300* ACCION (ES) : N/A - RECIBE PARAMETROS POR LINKAGE
001400* PROGRAMA(S) : CVVAL01 (INVOCADO), CVRPT01 (INVOCANTE)
001500* INSTALADO   : 17/05/1993
001600* BPM/RATIONAL: 229890
001700* NOMBRE      : COMPARACION CONTRA LINEA BASE
001800* DESCRIPCION : CALCULO
001900******************************************************************
002000   IDENTIFICATION DIVISION.
002100   PROGRAM-ID. CVBAS01.
002200   AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002300   INSTALLATION. CARTERA DE VALORES - DEPTO DE SISTEMAS.
002400   DATE-WRITTEN. 10/05/93.
002500   DATE-COMPILED.
002600   SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002700******************************************************************
002800* B I T A C O R A   D E   C A M B I O S
002900******************************************************************
003000* 1993-05-10 EEDR  BPM 229890  VERSION ORIGINAL. BUSCA EL
003100*             CIERRE DE FXAIX EN LA FECHA DE INICIO Y CALCULA
003200*             ACCIONES HIPOTETICAS (R9).
003300* 1994-01-12 PEDR  BPM 229893  SE FIJA REINVERSION EN 'Y'
003400*             SIEMPRE AL INVOCAR CVVAL01 PARA LA LINEA BASE.
003500* 1997-02-18 EEDR  BPM 229640  SE AGREGA CODIGO DE RETORNO 20
003600*             CUANDO NO EXISTE PRECIO DE FXAIX EN LA FECHA.
003700* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN LA
003800*             LLAVE DE BUSQUEDA DEL PRECIO BASE.
003900* 2001-06-19 EEDR  BPM 230041  SE AGREGA TRAZA DE DEPURACION
004000*             BAJO EL SWITCH UPSI-0 (AMBIENTE DE PRUEBA) PARA
004100*             REVISAR LLAVE BASE Y RESULTADO SIN AFECTAR
004200*             PRODUCCION.
004300* 2003-09-30 JMHR  BPM 230188  SE DECLARA EL CONTADOR DE
004400*             BUSQUEDAS COMO 77 INDEPENDIENTE (ANTES IBA
004500*             DENTRO DE UN GRUPO DE TRABAJO SIN NECESIDAD)
004600*             SIGUIENDO EL HABITO YA USADO EN JM47ADM.
004700******************************************************************
004800   ENVIRONMENT DIVISION.
004900   CONFIGURATION SECTION.
005000   SPECIAL-NAMES.
005100       UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBA
005200              OFF STATUS IS WKS-UPSI-PRODUCCION.
005300**--> UPSI-0 EN ON = CORRIDA DE PRUEBA, HABILITA LA TRAZA DE
005400*     DEPURACION DE MUESTRA-DEPURACION (VER PROCEDURE DIVISION)
005500   INPUT-OUTPUT SECTION.
005600   FILE-CONTROL.
005700*     DINAMICO PORQUE ESTE PROGRAMA POSICIONA POR LLAVE
005800*     (READ KEY IS) Y NO RECORRE EL ARCHIVO SECUENCIALMENTE
005900       SELECT CVPRECIO ASSIGN TO CVPRECIO
006000              ORGANIZATION IS INDEXED
006100              ACCESS MODE   IS DYNAMIC
006200              RECORD KEY    IS CVPH-LLAVE
006300              FILE STATUS   IS FS-CVPRECIO FSE-CVPRECIO.
006400   DATA DIVISION.
006500   FILE SECTION.
006600******************************************************************
006700*           DEFINICION DE ESTRUCTURA DE ARCHIVOS
006800******************************************************************
006900*   HISTORICO DIARIO DE PRECIOS (ENTRADA, SOLO FXAIX INTERESA)
007000*   ESTE PROGRAMA COMPARTE EL MISMO ARCHIVO FISICO QUE
007100*   CVVAL01, PERO SOLO LEE LAS COTIZACIONES DEL SIMBOLO
007200*   FIJO FXAIX (EL FONDO INDICE DE REFERENCIA DEL BANCO)
007300   FD CVPRECIO.
007400       COPY CVPRH.
007500   WORKING-STORAGE SECTION.
007600******************************************************************
007700*         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS
007800******************************************************************
007900   01 WKS-FS-STATUS.
008000      02 WKS-STATUS.
008100*      HISTORICO DE PRECIOS
008200         04 FS-CVPRECIO            PIC 9(02) VALUE ZEROES.
008300         04 FSE-CVPRECIO.
008400            08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008500            08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008600            08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008700*      VARIABLES RUTINA DE FSE
008800         04 PROGRAMA               PIC X(08) VALUE SPACES.
008900         04 ARCHIVO                PIC X(08) VALUE SPACES.
009000         04 ACCION                 PIC X(10) VALUE SPACES.
009100         04 LLAVE                  PIC X(32) VALUE SPACES.
009200 
009300******************************************************************
009400*        RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
009500******************************************************************
009600   01 WKS-SIMBOLO-BASE            PIC X(10) VALUE 'FXAIX'.
009700*--> CONTADOR INDEPENDIENTE DECLARADO COMO 77, NO DENTRO DE
009800*    UN GRUPO DE TRABAJO (MISMO HABITO DE J M 4 7 A D M PARA
009900*    ESCALARES SENCILLOS QUE NO FORMAN PARTE DE UNA ESTRUCTURA)
010000   77 WKS-BUSQUEDAS-REALIZADAS    PIC 9(07) COMP VALUE ZERO.
010100 
010200   01 WKS-FLAGS.
010300*     APAGADO (FALSE) EN EL OPEN; SOLO SE ENCIENDE SI EL
010400*     ARCHIVO DE PRECIOS NO PUDO ABRIRSE
010500      02 WKS-ESTADO-APERTURA      PIC 9(01) VALUE ZEROES.
010600         88 APERTURA-FALLIDA                VALUE 1.
010700*     SE ENCIENDE CUANDO EL READ POR LLAVE DE CVPRH SI
010800*     ENCUENTRA COTIZACION DE FXAIX EN LA FECHA PEDIDA
010900      02 WKS-PRECIO-BASE-HALLADO  PIC 9(01) VALUE ZEROES.
011000         88 PRECIO-BASE-ENCONTRADO          VALUE 1.
011100 
011200**--> LLAVE DE BUSQUEDA DEL PRECIO BASE, VISTA COMPUESTA Y
011300*     VISTA UNICA, DESPLEGADA POR MUESTRA-DEPURACION CUANDO
011400*     UPSI-0 ESTA EN ON
011500   01 WKS-LLAVE-BASE-PRECIO.
011600      05 WKS-LBP-SIMBOLO          PIC X(10).
011700      05 WKS-LBP-FECHA            PIC X(10).
011800   01 WKS-LBP-R REDEFINES WKS-LLAVE-BASE-PRECIO.
011900      05 WKS-LBP-TODO             PIC X(20).
012000 
012100**--> ACCIONES HIPOTETICAS CALCULADAS (R9) Y SU VISTA DE
012200*     TRABAJO ENTERO/DECIMAL PARA LA TRAZA DE DEPURACION
012300   01 WKS-ACCIONES-TRABAJO        PIC S9(9)V9(4) VALUE ZEROES.
012400   01 WKS-AT-R REDEFINES WKS-ACCIONES-TRABAJO.
012500*        PARTE ENTERA DE LAS ACCIONES HIPOTETICAS
012600      05 WKS-AT-ENTERO            PIC S9(9).
012700*        PARTE DECIMAL (4 POSICIONES) DE LAS ACCIONES
012800      05 WKS-AT-DECIMAL           PIC 9(4).
012900 
013000**--> VISTA DE TRABAJO DEL VALOR RESULTANTE DEVUELTO POR
013100*     CVVAL01, DESPLEGADA POR MUESTRA-DEPURACION
013200   01 WKS-VALOR-TRABAJO           PIC S9(9)V9(4) VALUE ZEROES.
013300   01 WKS-VT-R REDEFINES WKS-VALOR-TRABAJO.
013400*        PARTE ENTERA DEL VALOR DE LA POSICION BASE
013500      05 WKS-VT-ENTERO            PIC S9(9).
013600*        PARTE DECIMAL (4 POSICIONES) DEL VALOR
013700      05 WKS-VT-DECIMAL           PIC 9(4).
013800 
013900******************************************************************
014000*     A R E A   D E   P A R A M E T R O S   P A R A
014100*     I N V O C A R   A L   M O T O R   D E   V A L U A C I O N
014200******************************************************************
014300   01 WKS-CVVP-PARAMETROS.
014400*     MISMO LAYOUT DEL LINKAGE DE CVVAL01 (CVVP-PARAMETROS);
014500*     SE DECLARA APARTE PORQUE AQUI CVBAS01 ES EL INVOCANTE
014600*     --- ENTRADA AL MOTOR DE VALUACION ---
014700      05 WKS-CVVP-SIMBOLO            PIC X(10).
014800      05 WKS-CVVP-FECHA-INICIO       PIC X(10).
014900      05 WKS-CVVP-ACCIONES-INICIO    PIC S9(9)V9(4).
015000      05 WKS-CVVP-MONTO-INICIO       PIC S9(9)V9(4).
015100      05 WKS-CVVP-FLAG-REINVERSION   PIC X(01).
015200*     --- SALIDA DEL MOTOR DE VALUACION ---
015300      05 WKS-CVVP-VALOR-RESULTADO    PIC S9(9)V9(4).
015400      05 WKS-CVVP-PORCENTAJE-CAMBIO  PIC S9(5)V9(4).
015500*        00-OK  20-SIN COTIZACION  90-ERROR DE APERTURA
015600      05 WKS-CVVP-CODIGO-RETORNO     PIC 9(02).
015700 
015800******************************************************************
015900*          A R E A   D E   P A R A M E T R O S
016000******************************************************************
016100   LINKAGE SECTION.
016200   01 CVBP-PARAMETROS.
016300*     FECHA Y MONTO SON DE ENTRADA (EL LOTE REAL QUE SE
016400*     QUIERE COMPARAR); EL RESTO ES DE SALIDA HACIA CVRPT01
016500      05 CVBP-FECHA-INICIO        PIC X(10).
016600      05 CVBP-MONTO-INICIO        PIC S9(9)V9(4).
016700      05 CVBP-VALOR-RESULTADO     PIC S9(9)V9(4).
016800      05 CVBP-PORCENTAJE-CAMBIO   PIC S9(5)V9(4).
016900*     00=OK, 20=SIN PRECIO BASE, 90=ARCHIVO NO ABRIO
017000      05 CVBP-CODIGO-RETORNO      PIC 9(02).
017100         88 CVBP-RETORNO-OK               VALUE 00.
017200         88 CVBP-SIN-PRECIO-BASE          VALUE 20.
017300         88 CVBP-ARCHIVO-NO-ABRIO         VALUE 90.
017400 
017500******************************************************************
017600   PROCEDURE DIVISION USING CVBP-PARAMETROS.
017700******************************************************************
017800*          S E C C I O N    P R I N C I P A L
017900******************************************************************
018000   000-MAIN SECTION.
018100*     SE LIMPIA EL AREA DE RETORNO ANTES DE CALCULAR, YA QUE
018200*     EL INVOCANTE (CVRPT01) REUTILIZA EL MISMO LINKAGE EN
018300*     CADA LOTE Y NO SE DEBE CONFIAR EN EL VALOR ANTERIOR
018400       MOVE 0 TO CVBP-CODIGO-RETORNO
018500       MOVE 0 TO CVBP-VALOR-RESULTADO
018600       MOVE 0 TO CVBP-PORCENTAJE-CAMBIO
018700*     SI EL HISTORICO DE PRECIOS NO ABRE, NO TIENE CASO
018800*     SEGUIR BUSCANDO EL PRECIO BASE
018900       PERFORM APERTURA-ARCHIVOS
019000       IF APERTURA-FALLIDA
019100*        CODIGO 90: CVPRECIO NO SE PUDO ABRIR (VER FSE)
019200          MOVE 90 TO CVBP-CODIGO-RETORNO
019300       ELSE
019400*        BUSCA EL CIERRE DE FXAIX EN LA MISMA FECHA DE
019500*        INICIO DEL LOTE REAL, PARA COMPARAR AMBAS
019600*        POSICIONES DESDE EL MISMO PUNTO DE PARTIDA
019700          PERFORM BUSCA-PRECIO-BASE
019800          IF NOT PRECIO-BASE-ENCONTRADO
019900*           CODIGO 20: NO HAY COTIZACION DE FXAIX EN ESA
020000*           RUEDA (FERIADO, BOLSA CERRADA, DATO FALTANTE)
020100             MOVE 20 TO CVBP-CODIGO-RETORNO
020200          ELSE
020300*           CON EL PRECIO BASE EN MANO SE DETERMINA CUANTAS
020400*           ACCIONES HIPOTETICAS DEL INDICE COMPRARIA EL
020500*           MISMO MONTO INVERTIDO EN EL LOTE REAL (R9)
020600             PERFORM CALCULA-ACCIONES-HIPOTETICAS
020700*           SE VALUA ESA POSICION HIPOTETICA IGUAL QUE UN
020800*           LOTE REAL, SIEMPRE CON REINVERSION DE DIVIDENDOS
020900             PERFORM VALUA-POSICION-BASE
021000*           TRAZA DE DEPURACION, SOLO SI LA CORRIDA ES DE
021100*           PRUEBA (UPSI-0 ON); EN PRODUCCION NO SE EJECUTA
021200             IF WKS-UPSI-PRUEBA
021300                PERFORM MUESTRA-DEPURACION
021400             END-IF
021500          END-IF
021600       END-IF
021700       PERFORM CIERRA-ARCHIVOS
021800       GOBACK.
021900   000-MAIN-E. EXIT.
022000 
022100******************************************************************
022200*   A P E R T U R A   D E L   H I S T O R I C O   D E   P R E C I O S
022300******************************************************************
022400*     SE REUTILIZA LA MISMA RUTINA ESTANDAR DE BITACORA DE
022500*     ERRORES DE APERTURA (DEBD1R00) QUE USAN LOS DEMAS
022600*     PROGRAMAS DE LA APLICACION
022700   APERTURA-ARCHIVOS SECTION.
022800       MOVE 'CVBAS01' TO PROGRAMA
022900       MOVE 0 TO WKS-ESTADO-APERTURA
023000*     CVPRECIO SE ABRE SOLO DE LECTURA, ESTE PROGRAMA NUNCA
023100*     ESCRIBE EN EL HISTORICO DE PRECIOS
023200       OPEN INPUT CVPRECIO
023300       IF FS-CVPRECIO NOT = 0
023400          MOVE 'OPEN'     TO ACCION
023500          MOVE SPACES     TO LLAVE
023600          MOVE 'CVPRECIO' TO ARCHIVO
023700          CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023800                   LLAVE, FS-CVPRECIO, FSE-CVPRECIO
023900          DISPLAY '>>> ERROR AL ABRIR ARCHIVO CVPRECIO <<<'
024000                  UPON CONSOLE
024100          MOVE 1 TO WKS-ESTADO-APERTURA
024200       END-IF.
024300   APERTURA-ARCHIVOS-E. EXIT.
024400 
024500******************************************************************
024600*     B U S Q U E D A   D E L   P R E C I O   B A S E   (R9)
024700******************************************************************
024800   BUSCA-PRECIO-BASE SECTION.
024900*     CONTADOR DE DIAGNOSTICO, NO AFECTA EL RESULTADO; SOLO
025000*     SIRVE PARA MEDIR VOLUMEN DE BUSQUEDAS EN LA BITACORA
025100       ADD 1 TO WKS-BUSQUEDAS-REALIZADAS
025200*     SE ARMA LA LLAVE DE BUSQUEDA (SIMBOLO FIJO FXAIX +
025300*     FECHA DE INICIO DEL LOTE REAL QUE SE ESTA COMPARANDO)
025400       MOVE WKS-SIMBOLO-BASE   TO WKS-LBP-SIMBOLO
025500       MOVE CVBP-FECHA-INICIO  TO WKS-LBP-FECHA
025600       MOVE WKS-LBP-SIMBOLO    TO CVPH-SIMBOLO
025700       MOVE WKS-LBP-FECHA      TO CVPH-FECHA-COTIZACION
025800       MOVE 0 TO WKS-PRECIO-BASE-HALLADO
025900*     LECTURA DIRECTA POR LLAVE; SI NO EXISTE COTIZACION DE
026000*     FXAIX EN ESA FECHA EXACTA, EL LLAMADOR DEVUELVE EL 20
026100       READ CVPRECIO KEY IS CVPH-LLAVE
026200           INVALID KEY
026300              CONTINUE
026400           NOT INVALID KEY
026500              MOVE 1 TO WKS-PRECIO-BASE-HALLADO
026600       END-READ.
026700   BUSCA-PRECIO-BASE-E. EXIT.
026800 
026900******************************************************************
027000*     C A L C U L O   D E   A C C I O N E S   H I P O T E T I C A S
027100*     MONTO DEL LOTE REAL / PRECIO DE CIERRE DE FXAIX (R9)
027200******************************************************************
027300   CALCULA-ACCIONES-HIPOTETICAS SECTION.
027400*     SI EL CIERRE FUERA CERO (DATO CORRUPTO EN EL HISTORICO)
027500*     SE EVITA LA DIVISION POR CERO Y SE DEJA EN CERO
027600       IF CVPH-PRECIO-CIERRE NOT = 0
027700          COMPUTE WKS-ACCIONES-TRABAJO ROUNDED =
027800                  CVBP-MONTO-INICIO / CVPH-PRECIO-CIERRE
027900       ELSE
028000          MOVE 0 TO WKS-ACCIONES-TRABAJO
028100       END-IF.
028200   CALCULA-ACCIONES-HIPOTETICAS-E. EXIT.
028300 
028400******************************************************************
028500*  V A L U A C I O N   D E   L A   P O S I C I O N   B A S E
028600*  LA LINEA BASE SIEMPRE REINVIERTE DIVIDENDOS (R9).
028700******************************************************************
028800   VALUA-POSICION-BASE SECTION.
028900*     SE ARMA EL LINKAGE DE CVVAL01 CON LAS ACCIONES
029000*     HIPOTETICAS YA CALCULADAS Y LA FECHA DE INICIO DEL LOTE
029100       MOVE WKS-SIMBOLO-BASE     TO WKS-CVVP-SIMBOLO
029200       MOVE CVBP-FECHA-INICIO    TO WKS-CVVP-FECHA-INICIO
029300       MOVE WKS-ACCIONES-TRABAJO TO WKS-CVVP-ACCIONES-INICIO
029400       MOVE CVBP-MONTO-INICIO    TO WKS-CVVP-MONTO-INICIO
029500*     LA LINEA BASE SIEMPRE REINVIERTE, INDEPENDIENTEMENTE
029600*     DEL FLAG DE REINVERSION QUE TRAIGA EL LOTE REAL
029700       MOVE 'Y'                  TO WKS-CVVP-FLAG-REINVERSION
029800       CALL 'CVVAL01' USING WKS-CVVP-PARAMETROS
029900*     SE GUARDA UNA COPIA EN VISTA DE TRABAJO PARA LA TRAZA
030000*     DE DEPURACION Y SE DEVUELVE EL RESULTADO AL INVOCANTE
030100       MOVE WKS-CVVP-VALOR-RESULTADO   TO WKS-VALOR-TRABAJO
030200       MOVE WKS-CVVP-VALOR-RESULTADO   TO CVBP-VALOR-RESULTADO
030300       MOVE WKS-CVVP-PORCENTAJE-CAMBIO TO CVBP-PORCENTAJE-CAMBIO
030400       MOVE WKS-CVVP-CODIGO-RETORNO    TO CVBP-CODIGO-RETORNO.
030500   VALUA-POSICION-BASE-E. EXIT.
030600 
030700*     SOLO SE CIERRA SI EFECTIVAMENTE SE LLEGO A ABRIR;
030800*     EVITA UN CLOSE SOBRE UN ARCHIVO QUE NUNCA SE ABRIO
030900   CIERRA-ARCHIVOS SECTION.
031000       IF NOT APERTURA-FALLIDA
031100          CLOSE CVPRECIO
031200       END-IF.
031300   CIERRA-ARCHIVOS-E. EXIT.
031400 
031500******************************************************************
031600*   TRAZA DE DEPURACION (SOLO CORRIDAS DE PRUEBA, UPSI-0 ON)
031700******************************************************************
031800*--> ESTA SECCION NUNCA CORRE EN PRODUCCION NORMAL, SOLO SE
031900*    INVOCA DESDE 000-MAIN CUANDO EL OPERADOR ARMO EL SWITCH
032000*    DE PRUEBA (UPSI-0) EN EL JCL DE LA CORRIDA.  SE MUESTRAN
032100*    LAS VISTAS REDEFINIDAS ENTERO/DECIMAL Y NO EL CAMPO
032200*    EMPACADO DIRECTO PORQUE LA CONSOLA DEL OPERADOR NO
032300*    PRESENTA BIEN LOS DECIMALES DE UN PIC S9(9)V9(4) SIN
032400*    PASARLO ANTES POR UNA VISTA DE DESPLIEGUE SEPARADA
032500   MUESTRA-DEPURACION SECTION.
032600       DISPLAY '>>> CVBAS01 - TRAZA DE PRUEBA <<<' UPON CONSOLE
032700       DISPLAY 'LLAVE BASE      : ' WKS-LBP-TODO UPON CONSOLE
032800       DISPLAY 'ACCIONES ENTERO : ' WKS-AT-ENTERO
032900                                     UPON CONSOLE
033000       DISPLAY 'ACCIONES DECIMAL: ' WKS-AT-DECIMAL
033100                                     UPON CONSOLE
033200       DISPLAY 'VALOR ENTERO    : ' WKS-VT-ENTERO
033300                                     UPON CONSOLE
033400       DISPLAY 'VALOR DECIMAL   : ' WKS-VT-DECIMAL
033500                                     UPON CONSOLE.
033600   MUESTRA-DEPURACION-E. EXIT.
