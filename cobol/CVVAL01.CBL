000100******************************************************************
000200* FECHA       : 15/04/1993
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : CARTERA DE VALORES
000500* PROGRAMA    : CVVAL01
000600* TIPO        : BATCH - SUBPROGRAMA (CALLED)
000700* DESCRIPCION : MOTOR DE VALUACION DE UN LOTE O DE UNA
000800*             : POSICION HIPOTETICA CONTRA EL HISTORICO DE
000900*             : PRECIOS CVPRH. APLICA SPLITS Y DIVIDENDOS DIA
001000*             : A DIA, CON REINVERSION OPCIONAL DE DIVIDENDOS.
001100*             : ES EL UNICO PROGRAMA DE LA APLICACION QUE
001200*             : RECORRE CVPRH RUEDA POR RUEDA -- LOS DEMAS LO
001300*             : INVOCAN PARA NO DUPLICAR ESTA LOGICA.
001400* ARCHIVOS    : CVPRECIO=E
001500* ACCION (ES) : N/A - RECIBE PARAMETROS POR LINKAGE
001600* PROGRAMA(S) : CVLOTE1, CVBAS01, CVRPT01 (INVOCANTES)
001700* INSTALADO   : 22/04/1993
001800* BPM/RATIONAL: 229871
001900* NOMBRE      : MOTOR DE VALUACION DE CARTERA
002000* DESCRIPCION : CALCULO
002100******************************************************************
002200   IDENTIFICATION DIVISION.
002300   PROGRAM-ID. CVVAL01.
002400   AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002500   INSTALLATION. CARTERA DE VALORES - DEPTO DE SISTEMAS.
002600   DATE-WRITTEN. 15/04/93.
002700   DATE-COMPILED.
002800   SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002900******************************************************************
003000* B I T A C O R A   D E   C A M B I O S
003100******************************************************************
003200* 1993-04-15 EEDR  BPM 229871  VERSION ORIGINAL DEL MOTOR DE
003300*             VALUACION. RECORRE CVPRH APLICANDO SPLIT Y
003400*             DIVIDENDO POR RUEDA (R6).
003500* 1993-08-02 EEDR  BPM 229877  SE AGREGA REINVERSION DE
003600*             DIVIDENDOS CONTRA CVPH-PRECIO-CIERRE (R7).
003700* 1995-10-30 PEDR  BPM 229350  SE AGREGA CODIGO DE RETORNO
003800*             CVVP-CODIGO-RETORNO PARA INFORMAR AL INVOCANTE
003900*             CUANDO NO EXISTE HISTORICO DE PRECIOS (10).
004000* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN LA
004100*             LLAVE DE POSICIONAMIENTO DE CVPRH.
004200* 2001-06-19 EEDR  BPM 230041  SE AGREGA TRAZA DE DEPURACION
004300*             BAJO EL SWITCH UPSI-0 (AMBIENTE DE PRUEBA) PARA
004400*             REVISAR LLAVE, PRECIO Y VALOR SIN AFECTAR PRODUCCION.
004500* 2003-09-30 JMHR  BPM 230188  LOS CONTADORES DE REGISTROS
004600*             LEIDOS Y RUEDAS APLICADAS PASAN A DECLARARSE
004700*             COMO 77 INDEPENDIENTES, SIGUIENDO EL HABITO YA
004800*             USADO EN JM47ADM PARA ESCALARES SUELTOS.
004900******************************************************************
005000   ENVIRONMENT DIVISION.
005100   CONFIGURATION SECTION.
005200   SPECIAL-NAMES.
005300       UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBA
005400              OFF STATUS IS WKS-UPSI-PRODUCCION.
005500**--> UPSI-0 EN ON = CORRIDA DE PRUEBA, HABILITA LA TRAZA DE
005600*     DEPURACION DE MUESTRA-DEPURACION (VER PROCEDURE DIVISION)
005700   INPUT-OUTPUT SECTION.
005800   FILE-CONTROL.
005900*     DINAMICO PORQUE ESTE PROGRAMA POSICIONA POR LLAVE CON
006000*     START Y LUEGO CONTINUA LEYENDO SECUENCIALMENTE HACIA
006100*     ADELANTE (MISMO ARCHIVO QUE USA CVBAS01 PARA LA LINEA
006200*     BASE, PERO AQUI POSICIONADO POR SIMBOLO DEL LOTE REAL)
006300       SELECT CVPRECIO ASSIGN TO CVPRECIO
006400              ORGANIZATION IS INDEXED
006500              ACCESS MODE   IS DYNAMIC
006600              RECORD KEY    IS CVPH-LLAVE
006700              FILE STATUS   IS FS-CVPRECIO FSE-CVPRECIO.
006800   DATA DIVISION.
006900   FILE SECTION.
007000******************************************************************
007100*           DEFINICION DE ESTRUCTURA DE ARCHIVOS
007200******************************************************************
007300*   HISTORICO DIARIO DE PRECIOS (ENTRADA)
007400*   CVPRH SE COMPARTE ENTRE CVVAL01 Y CVBAS01 -- AQUI SE LEE
007500*   POR SIMBOLO DEL LOTE REAL, EN CVBAS01 SIEMPRE POR FXAIX
007600   FD CVPRECIO.
007700       COPY CVPRH.
007800   WORKING-STORAGE SECTION.
007900******************************************************************
008000*         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS
008100******************************************************************
008200*--> ESTRUCTURA FSE DE LA CASA (RETURN/FUNCTION/FEEDBACK) PARA
008300*    DIAGNOSTICAR CODIGOS DE ESTADO DE ARCHIVO DISTINTOS DE
008400*    CERO, IGUAL A LA QUE USAN CVLOTE1 Y CVRPT01
008500   01 WKS-FS-STATUS.
008600      02 WKS-STATUS.
008700*      HISTORICO DE PRECIOS
008800         04 FS-CVPRECIO            PIC 9(02) VALUE ZEROES.
008900         04 FSE-CVPRECIO.
009000            08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100            08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200            08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300*      VARIABLES RUTINA DE FSE
009400*      (ARGUMENTOS PARA EL CALL A DEBD1R00, VER APERTURA-ARCHIVOS)
009500         04 PROGRAMA               PIC X(08) VALUE SPACES.
009600         04 ARCHIVO                PIC X(08) VALUE SPACES.
009700         04 ACCION                 PIC X(10) VALUE SPACES.
009800         04 LLAVE                  PIC X(32) VALUE SPACES.
009900 
010000******************************************************************
010100*        RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
010200******************************************************************
010300*--> CONTADORES INDEPENDIENTES, DECLARADOS COMO 77 EN LUGAR
010400*    DE AGRUPARLOS BAJO UN 01 DE TRABAJO -- MISMO HABITO QUE
010500*    USA J M 4 7 A D M PARA ESCALARES SENCILLOS (FECHA, HORA,
010600*    TIEMPO) QUE NO FORMAN PARTE DE UNA ESTRUCTURA MAYOR
010700   77 WKS-REGISTROS-LEIDOS     PIC 9(07) COMP VALUE ZERO.
010800   77 WKS-RUEDAS-APLICADAS     PIC 9(07) COMP VALUE ZERO.
010900 
011000   01 WKS-FLAGS.
011100*     SE ENCIENDE CUANDO SE AGOTA EL HISTORICO O CAMBIA EL
011200*     SIMBOLO EN CVPRH (VER LEE-PRECIO)
011300      02 WKS-FIN-CVPRH            PIC 9(01) VALUE ZEROES.
011400         88 FIN-CVPRH                      VALUE 1.
011500*     SE ENCIENDE SI OPEN INPUT CVPRECIO FALLA; DETIENE EL
011600*     PROCESAMIENTO NORMAL DE 000-MAIN
011700      02 WKS-ESTADO-APERTURA      PIC 9(01) VALUE ZEROES.
011800         88 APERTURA-FALLIDA                VALUE 1.
011900 
012000**--> ACUMULADORES DE LA CORRIDA DE VALUACION (R6/R7)
012100*    ACCIONES VA CRECIENDO RUEDA A RUEDA POR SPLIT Y POR
012200*    REINVERSION; DIVIDENDO-PAGO ES EL CALCULO DE LA RUEDA
012300*    ACTUAL; PAGO-EFECTIVO-ACUM SOLO CRECE SI NO SE REINVIERTE
012400   01 WKS-ACCIONES-ACTUALES       PIC S9(9)V9(4) VALUE ZEROES.
012500   01 WKS-DIVIDENDO-PAGO          PIC S9(9)V9(4) VALUE ZEROES.
012600   01 WKS-PAGO-EFECTIVO-ACUM      PIC S9(9)V9(4) VALUE ZEROES.
012700*    GUARDA EL ULTIMO CIERRE VISTO PARA PODER VALUAR LA
012800*    POSICION UNA VEZ QUE SE AGOTA EL HISTORICO
012900   01 WKS-ULTIMO-PRECIO           PIC S9(7)V9(4) VALUE ZEROES.
013000 
013100**--> VISTA DE TRABAJO DEL VALOR RESULTANTE (ENTERO/DECIMAL),
013200*     DESPLEGADA POR MUESTRA-DEPURACION CUANDO UPSI-0 ESTA EN ON
013300   01 WKS-VALOR-TRABAJO           PIC S9(9)V9(4) VALUE ZEROES.
013400   01 WKS-VT-R REDEFINES WKS-VALOR-TRABAJO.
013500      05 WKS-VT-ENTERO            PIC S9(9).
013600      05 WKS-VT-DECIMAL           PIC 9(4).
013700 
013800**--> VISTA DE TRABAJO DEL ULTIMO PRECIO DE CIERRE, MISMO FIN
013900   01 WKS-PRECIO-TRABAJO          PIC S9(7)V9(4) VALUE ZEROES.
014000   01 WKS-PT-R REDEFINES WKS-PRECIO-TRABAJO.
014100      05 WKS-PT-ENTERO            PIC S9(7).
014200      05 WKS-PT-DECIMAL           PIC 9(4).
014300 
014400**--> LLAVE DE POSICIONAMIENTO INICIAL CONTRA CVPRH, VISTA
014500*     COMPUESTA Y VISTA UNICA PARA LA TRAZA DE DEPURACION
014600   01 WKS-LLAVE-PRECIO-INICIO.
014700      05 WKS-LPI-SIMBOLO          PIC X(10).
014800      05 WKS-LPI-FECHA            PIC X(10).
014900   01 WKS-LPI-R REDEFINES WKS-LLAVE-PRECIO-INICIO.
015000      05 WKS-LPI-TODO             PIC X(20).
015100 
015200******************************************************************
015300*          A R E A   D E   P A R A M E T R O S
015400******************************************************************
015500   LINKAGE SECTION.
015600*     UNICA AREA DE PARAMETROS DEL MOTOR -- LA USAN CVLOTE1
015700*     PARA LOTES REALES, CVBAS01 PARA LA LINEA BASE Y CVRPT01
015800*     CUANDO NECESITA RECALCULAR UN VALOR PARA EL REPORTE
015900   01 CVVP-PARAMETROS.
016000*     --- ENTRADA: LO QUE EL INVOCANTE YA CONOCE ---
016100      05 CVVP-SIMBOLO             PIC X(10).
016200      05 CVVP-FECHA-INICIO        PIC X(10).
016300      05 CVVP-ACCIONES-INICIO     PIC S9(9)V9(4).
016400      05 CVVP-MONTO-INICIO        PIC S9(9)V9(4).
016500      05 CVVP-FLAG-REINVERSION    PIC X(01).
016600*     --- SALIDA: LO QUE CALCULA EL MOTOR DE VALUACION ---
016700      05 CVVP-VALOR-RESULTADO     PIC S9(9)V9(4).
016800      05 CVVP-PORCENTAJE-CAMBIO   PIC S9(5)V9(4).
016900      05 CVVP-CODIGO-RETORNO      PIC 9(02).
017000*        00 = TODO CORRECTO, VALOR Y PORCENTAJE CONFIABLES
017100         88 CVVP-RETORNO-OK               VALUE 00.
017200*        10 = NO HAY COTIZACION DESDE LA FECHA DE INICIO
017300         88 CVVP-SIN-PRECIOS              VALUE 10.
017400*        90 = EL HISTORICO CVPRH NO SE PUDO ABRIR
017500         88 CVVP-ARCHIVO-NO-ABRIO         VALUE 90.
017600 
017700******************************************************************
017800   PROCEDURE DIVISION USING CVVP-PARAMETROS.
017900******************************************************************
018000*          S E C C I O N    P R I N C I P A L
018100******************************************************************
018200   000-MAIN SECTION.
018300*     SE LIMPIA LA SALIDA POR SI EL INVOCANTE REUTILIZA EL
018400*     MISMO AREA DE LINKAGE EN VARIAS LLAMADAS SUCESIVAS
018500       MOVE 0 TO CVVP-CODIGO-RETORNO
018600       MOVE 0 TO CVVP-VALOR-RESULTADO
018700       MOVE 0 TO CVVP-PORCENTAJE-CAMBIO
018800       PERFORM APERTURA-ARCHIVOS
018900       IF APERTURA-FALLIDA
019000*        CODIGO 90: EL INVOCANTE NO DEBE CONFIAR EN EL VALOR
019100*        RESULTANTE NI EN EL PORCENTAJE SI VIENE ESTE CODIGO
019200          MOVE 90 TO CVVP-CODIGO-RETORNO
019300       ELSE
019400*        SE ARRANCA DESDE LA POSICION/MONTO DE ENTRADA QUE
019500*        TRAE EL INVOCANTE (LOTE REAL O LINEA BASE HIPOTETICA)
019600          MOVE CVVP-ACCIONES-INICIO  TO WKS-ACCIONES-ACTUALES
019700          MOVE 0                     TO WKS-PAGO-EFECTIVO-ACUM
019800          MOVE 0                     TO WKS-ULTIMO-PRECIO
019900          PERFORM POSICIONA-PRECIO
020000          IF FIN-CVPRH
020100*           CODIGO 10: NO HAY NINGUNA COTIZACION DESDE LA
020200*           FECHA DE INICIO EN ADELANTE PARA ESTE SIMBOLO
020300             MOVE 10 TO CVVP-CODIGO-RETORNO
020400          ELSE
020500*           SE RECORRE RUEDA POR RUEDA APLICANDO SPLIT Y
020600*           DIVIDENDO (R6/R7) HASTA AGOTAR EL HISTORICO
020700             PERFORM LEE-Y-APLICA-PRECIO UNTIL FIN-CVPRH
020800             PERFORM CALCULA-RESULTADO
020900             IF WKS-UPSI-PRUEBA
021000                PERFORM MUESTRA-DEPURACION
021100             END-IF
021200          END-IF
021300       END-IF
021400       PERFORM CIERRA-ARCHIVOS
021500       GOBACK.
021600   000-MAIN-E. EXIT.
021700 
021800**--> ABRE EL HISTORICO DE PRECIOS EN MODO SOLO LECTURA; EL
021900*     MOTOR NUNCA ESCRIBE EN CVPRH, SOLO LO RECORRE
022000   APERTURA-ARCHIVOS SECTION.
022100       MOVE 'CVVAL01' TO PROGRAMA
022200       MOVE 0 TO WKS-ESTADO-APERTURA
022300       OPEN INPUT CVPRECIO
022400       IF FS-CVPRECIO NOT = 0
022500*        SE DEJA CONSTANCIA EN LA RUTINA FSE DE LA CASA Y EN
022600*        CONSOLA ANTES DE MARCAR LA APERTURA COMO FALLIDA
022700          MOVE 'OPEN'     TO ACCION
022800          MOVE SPACES     TO LLAVE
022900          MOVE 'CVPRECIO' TO ARCHIVO
023000          CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023100                   LLAVE, FS-CVPRECIO, FSE-CVPRECIO
023200          DISPLAY '>>> ERROR AL ABRIR ARCHIVO CVPRECIO <<<'
023300                  UPON CONSOLE
023400          MOVE 1 TO WKS-ESTADO-APERTURA
023500       END-IF.
023600   APERTURA-ARCHIVOS-E. EXIT.
023700 
023800**--> POSICIONA EL ARCHIVO EN LA PRIMERA COTIZACION IGUAL O
023900*     POSTERIOR A LA FECHA DE INICIO PARA EL SIMBOLO PEDIDO;
024000*     START POR LLAVE EVITA LEER TODO EL HISTORICO DESDE EL
024100*     PRINCIPIO DEL ARCHIVO
024200   POSICIONA-PRECIO SECTION.
024300       MOVE CVVP-SIMBOLO      TO WKS-LPI-SIMBOLO
024400       MOVE CVVP-FECHA-INICIO TO WKS-LPI-FECHA
024500       MOVE WKS-LPI-SIMBOLO   TO CVPH-SIMBOLO
024600       MOVE WKS-LPI-FECHA     TO CVPH-FECHA-COTIZACION
024700       MOVE 0 TO WKS-FIN-CVPRH
024800       START CVPRECIO KEY IS NOT LESS THAN CVPH-LLAVE
024900           INVALID KEY MOVE 1 TO WKS-FIN-CVPRH
025000       END-START
025100       IF NOT FIN-CVPRH
025200          PERFORM LEE-PRECIO
025300       END-IF.
025400   POSICIONA-PRECIO-E. EXIT.
025500 
025600**--> LEE LA SIGUIENTE RUEDA DEL HISTORICO; SE CORTA EL
025700*     RECORRIDO SI CAMBIA DE SIMBOLO, PUES CVPRH GUARDA TODOS
025800*     LOS SIMBOLOS COTIZADOS EN UN SOLO ARCHIVO SECUENCIAL
025900*     POR LLAVE SIMBOLO+FECHA
026000   LEE-PRECIO SECTION.
026100       READ CVPRECIO NEXT RECORD
026200         AT END MOVE 1 TO WKS-FIN-CVPRH
026300       END-READ
026400       IF NOT FIN-CVPRH
026500          ADD 1 TO WKS-REGISTROS-LEIDOS
026600          IF CVPH-SIMBOLO NOT = CVVP-SIMBOLO
026700             MOVE 1 TO WKS-FIN-CVPRH
026800          END-IF
026900       END-IF.
027000   LEE-PRECIO-E. EXIT.
027100 
027200******************************************************************
027300*     A P L I C A   S P L I T   Y   D I V I D E N D O   (R6)
027400******************************************************************
027500   LEE-Y-APLICA-PRECIO SECTION.
027600*     EL SPLIT SE APLICA PRIMERO, ANTES DEL DIVIDENDO, PORQUE
027700*     LA FECHA EX-DIVIDENDO DE CVPRH YA VIENE AJUSTADA POR EL
027800*     COEFICIENTE DE SPLIT VIGENTE EN ESA RUEDA
027900       COMPUTE WKS-ACCIONES-ACTUALES ROUNDED =
028000               WKS-ACCIONES-ACTUALES * CVPH-SPLIT-COEFICIENTE
028100       COMPUTE WKS-DIVIDENDO-PAGO ROUNDED =
028200               CVPH-DIVIDENDO-MONTO * WKS-ACCIONES-ACTUALES
028300*     SI EL LOTE REINVIERTE (R7), EL DIVIDENDO COMPRA MAS
028400*     ACCIONES AL PRECIO DE CIERRE DE LA MISMA RUEDA; SI NO,
028500*     SE ACUMULA COMO EFECTIVO PARA SUMARLO AL VALOR FINAL
028600       IF CVVP-FLAG-REINVERSION = 'Y'
028700*        SE PROTEGE CONTRA DIVISION POR CERO SI EL CIERRE
028800*        VINIERA EN CERO (DATO CORRUPTO EN EL HISTORICO)
028900          IF CVPH-PRECIO-CIERRE NOT = 0
029000             COMPUTE WKS-ACCIONES-ACTUALES ROUNDED =
029100                     WKS-ACCIONES-ACTUALES +
029200                     (WKS-DIVIDENDO-PAGO / CVPH-PRECIO-CIERRE)
029300          END-IF
029400       ELSE
029500          ADD WKS-DIVIDENDO-PAGO TO WKS-PAGO-EFECTIVO-ACUM
029600       END-IF
029700       MOVE CVPH-PRECIO-CIERRE TO WKS-ULTIMO-PRECIO
029800       MOVE CVPH-PRECIO-CIERRE TO WKS-PRECIO-TRABAJO
029900       ADD 1 TO WKS-RUEDAS-APLICADAS
030000*     SE ENCADENA LA LECTURA DE LA SIGUIENTE RUEDA DESDE AQUI
030100*     MISMO, PARA QUE EL PERFORM UNTIL DE 000-MAIN NO TENGA
030200*     QUE CONOCER EL DETALLE DE COMO SE AVANZA EL ARCHIVO
030300       PERFORM LEE-PRECIO.
030400   LEE-Y-APLICA-PRECIO-E. EXIT.
030500 
030600******************************************************************
030700*      C A L C U L O   D E L   V A L O R   F I N A L   (R8)
030800******************************************************************
030900   CALCULA-RESULTADO SECTION.
031000*     VALOR FINAL = ACCIONES POR EL ULTIMO CIERRE VISTO MAS
031100*     EL EFECTIVO ACUMULADO DE DIVIDENDOS NO REINVERTIDOS
031200       COMPUTE CVVP-VALOR-RESULTADO ROUNDED =
031300               (WKS-ULTIMO-PRECIO * WKS-ACCIONES-ACTUALES) +
031400               WKS-PAGO-EFECTIVO-ACUM
031500       MOVE CVVP-VALOR-RESULTADO TO WKS-VALOR-TRABAJO
031600*     EL PORCENTAJE DE CAMBIO SOLO TIENE SENTIDO SI HUBO UN
031700*     MONTO DE ENTRADA DISTINTO DE CERO CONTRA QUE COMPARAR
031800       IF CVVP-MONTO-INICIO NOT = 0
031900          COMPUTE CVVP-PORCENTAJE-CAMBIO ROUNDED =
032000                  ((CVVP-VALOR-RESULTADO - CVVP-MONTO-INICIO)
032100                  / CVVP-MONTO-INICIO) * 100
032200       ELSE
032300          MOVE 0 TO CVVP-PORCENTAJE-CAMBIO
032400       END-IF
032500*     CODIGO 00: SE LLEGO HASTA EL FINAL DEL HISTORICO CON
032600*     RESULTADO VALIDO EN CVVP-VALOR-RESULTADO
032700       MOVE 0 TO CVVP-CODIGO-RETORNO.
032800   CALCULA-RESULTADO-E. EXIT.
032900 
033000**--> SOLO SE CIERRA SI EFECTIVAMENTE SE LLEGO A ABRIR; EVITA
033100*     UN CLOSE SOBRE UN ARCHIVO QUE NUNCA SE ABRIO
033200   CIERRA-ARCHIVOS SECTION.
033300       IF NOT APERTURA-FALLIDA
033400          CLOSE CVPRECIO
033500       END-IF.
033600   CIERRA-ARCHIVOS-E. EXIT.
033700 
033800******************************************************************
033900*   TRAZA DE DEPURACION (SOLO CORRIDAS DE PRUEBA, UPSI-0 ON)
034000******************************************************************
034100*--> AL IGUAL QUE EN CVBAS01, ESTA TRAZA SOLO CORRE CUANDO EL
034200*    OPERADOR ARMA EL SWITCH DE PRUEBA EN EL JCL; SE MUESTRAN
034300*    LAS VISTAS REDEFINIDAS ENTERO/DECIMAL PORQUE LA CONSOLA
034400*    NO PRESENTA BIEN LOS DECIMALES DE UN CAMPO EMPACADO
034500   MUESTRA-DEPURACION SECTION.
034600       DISPLAY '>>> CVVAL01 - TRAZA DE PRUEBA <<<' UPON CONSOLE
034700       DISPLAY 'LLAVE INICIO    : ' WKS-LPI-TODO UPON CONSOLE
034800       DISPLAY 'PRECIO ENTERO   : ' WKS-PT-ENTERO
034900                                     UPON CONSOLE
035000       DISPLAY 'PRECIO DECIMAL  : ' WKS-PT-DECIMAL
035100                                     UPON CONSOLE
035200       DISPLAY 'VALOR ENTERO    : ' WKS-VT-ENTERO
035300                                     UPON CONSOLE
035400       DISPLAY 'VALOR DECIMAL   : ' WKS-VT-DECIMAL
035500                                     UPON CONSOLE.
035600   MUESTRA-DEPURACION-E. EXIT.
