000100******************************************************************
000200*              C O P Y   C V L O T E
000300* MAESTRO DE LOTES DE COMPRA - CARTERA DE VALORES
000400* UNA OCURRENCIA POR LOTE DE COMPRA DE UN SIMBOLO PARA UN
000500* USUARIO.  LLAVE PRIMARIA = USUARIO + LLAVE-LOTE.
000600******************************************************************
000700* 1993-03-02 PEDR  BPM 228901  VERSION ORIGINAL DEL MAESTRO.
000800*             SE RESERVAN TRES AREAS DE EXPANSION (10 ANIOS DE
000900*             CRECIMIENTO PROYECTADO POR EL DEPTO DE SISTEMAS).
001000* 1996-11-14 EEDR  BPM 229115  SE AGREGA FLAG DE REINVERSION,
001100*             TOMADO DEL AREA RESERVADA-1993 (ERA DE 12 BYTES).
001200* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN FECHAS;
001300*             SE AGREGA VISTA DESGLOSADA ANIO/MES/DIA DE LA
001400*             FECHA DE COMPRA PARA LOS PROGRAMAS DE CORTE R1.
001500* 2001-06-19 EEDR  BPM 230041  SE DOCUMENTA EL 88-LEVEL DE FLAG
001600*             SIN-MIGRAR (REGISTROS ANTERIORES A 1996-11-14).
001700******************************************************************
001800  01  REG-CVLOTE.
001900      05  CVLT-LLAVE-PRIMARIA.
002000          10  CVLT-USUARIO                 PIC X(12).
002100          10  CVLT-LLAVE-LOTE              PIC X(22).
002200      05  CVLT-LLAVE-LOTE-R REDEFINES CVLT-LLAVE-LOTE.
002300          10  CVLT-SIMBOLO-EN-LLAVE        PIC X(10).
002400          10  CVLT-SEPARADOR-LLAVE         PIC X(02).
002500          10  CVLT-FECHA-EN-LLAVE          PIC X(10).
002600      05  CVLT-SIMBOLO                     PIC X(10).
002700      05  CVLT-ACCIONES                    PIC S9(9)V9(4).
002800      05  CVLT-PRECIO                      PIC S9(9)V9(4).
002900*      FECHA DE COMPRA Y SU VISTA DESGLOSADA (Y2K, BPM 229980)
003000      05  CVLT-FECHA-COMPRA                PIC X(10).
003100      05  CVLT-FC-R REDEFINES CVLT-FECHA-COMPRA.
003200          10  CVLT-FC-ANIO                 PIC 9(04).
003300          10  FILLER                       PIC X(01).
003400          10  CVLT-FC-MES                  PIC 9(02).
003500          10  FILLER                       PIC X(01).
003600          10  CVLT-FC-DIA                  PIC 9(02).
003700      05  CVLT-FECHA-PRIMER-DIV            PIC X(10).
003800      05  CVLT-FLAG-REINVERSION            PIC X(01).
003900          88  CVLT-REINVIERTE                  VALUE 'Y'.
004000          88  CVLT-NO-REINVIERTE               VALUE 'N'.
004100*         88 ABAJO: LOTES CARGADOS ANTES DEL BPM 229115, CUANDO
004200*            EL CAMPO AUN NO EXISTIA (MIGRACION DEJO ESPACIOS)
004300          88  CVLT-FLAG-SIN-MIGRAR             VALUE SPACE.
004400      05  CVLT-ACCIONES-VENDIDAS-CORTO     PIC S9(9)V9(4).
004500      05  CVLT-ACCIONES-VENDIDAS-LARGO     PIC S9(9)V9(4).
004600      05  CVLT-PRECIO-VENDIDO-CORTO        PIC S9(9)V9(4).
004700      05  CVLT-PRECIO-VENDIDO-LARGO        PIC S9(9)V9(4).
004800*--> AREA RESERVADA DESDE EL DISENO ORIGINAL (1993), ERA DE 12
004900*    BYTES. BPM 229115 CONSUMIO 01 BYTE PARA EL FLAG DE
005000*    REINVERSION ANTERIOR; EL RESTO SIGUE SIN ASIGNAR.
005100      05  CVLT-RESERVADO-1993              PIC X(11).
005200*--> AREA RESERVADA EN EL AJUSTE DE SIGLO (1999), SIN ASIGNAR
005300      05  CVLT-RESERVADO-1999              PIC X(15).
005400*--> AREA RESERVADA PARA CRECIMIENTO FUTURO DEL MAESTRO
005500      05  CVLT-RESERVADO-EXPANSION         PIC X(20).
005600      05  FILLER                           PIC X(05).
