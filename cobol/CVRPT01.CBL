000100******************************************************************
000200* FECHA       : 03/06/1993
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)
000400* APLICACION  : CARTERA DE VALORES
000500* PROGRAMA    : CVRPT01
000600* TIPO        : BATCH
000700* DESCRIPCION : CONSTRUYE EL REPORTE DE RENDIMIENTO DE CARTERA
000800*             : POR USUARIO Y POR SIMBOLO. RECORRE EL MAESTRO
000900*             : CVLOTE EN ORDEN DE LLAVE (USUARIO+LOTE), PRORA-
001000*             : TEA EL COSTO DE LOTES CON VENTA PARCIAL, VALUA
001100*             : CADA LOTE (CVVAL01) Y SU LINEA BASE (CVBAS01),
001200*             : Y ACUMULA POR SIMBOLO CON RUPTURA DE CONTROL.
001300* ARCHIVOS    : CVLOTE=E, CVREPORTE=S
001400* ACCION (ES) : N/A - CORRIDA BATCH DIARIA
001500* PROGRAMA(S) : CVVAL01, CVBAS01 (INVOCADOS)
001600* INSTALADO   : 21/06/1993
001700* BPM/RATIONAL: 229899
001800* NOMBRE      : REPORTE DE RENDIMIENTO DE CARTERA
001900* DESCRIPCION : REPORTE DE SALIDA PARA EL USUARIO FINAL DEL
002000*             : DEPARTAMENTO; ES EL UNICO DE LOS TRES PROGRAMAS
002100*             : DE LA CORRIDA QUE ESCRIBE UN ARCHIVO DE SALIDA,
002200*             : LOS OTROS DOS (CVVAL01, CVBAS01) SOLO DEVUELVEN
002300*             : VALORES POR LINKAGE.
002400******************************************************************
002500   IDENTIFICATION DIVISION.
002600   PROGRAM-ID. CVRPT01.
002700   AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002800   INSTALLATION. CARTERA DE VALORES - DEPTO DE SISTEMAS.
002900   DATE-WRITTEN. 03/06/93.
003000   DATE-COMPILED.
003100   SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003200******************************************************************
003300* B I T A C O R A   D E   C A M B I O S
003400******************************************************************
003500* 1993-06-03 PEDR  BPM 229899  VERSION ORIGINAL. RUPTURA DE
003600*             CONTROL POR USUARIO Y POR SIMBOLO (U4).
003700* 1993-09-21 PEDR  BPM 229902  SE AGREGA FILTRO DE LOTE ABIERTO
003800*             (R3) Y PRORRATEO DE COSTO POR VENTA PARCIAL (R4).
003900* 1994-11-07 EEDR  BPM 229360  SE AGREGA INVOCACION A CVBAS01
004000*             PARA ACUMULAR LA LINEA BASE POR SIMBOLO.
004100* 1997-05-06 PEDR  BPM 229640  SE REDONDEA RETORNO PORCENTUAL Y
004200*             BASE A TRES DECIMALES EN EL RENGLON DE REPORTE.
004300* 1999-01-08 PEDR  BPM 229980  AJUSTE DE SIGLO (Y2K) EN FECHAS
004400*             ENVIADAS A CVVAL01 Y CVBAS01.
004500* 2001-06-19 EEDR  BPM 230041  SE AGREGA TRAZA DE DEPURACION
004600*             BAJO EL SWITCH UPSI-0 (AMBIENTE DE PRUEBA) PARA
004700*             REVISAR VALOR, PORCENTAJE Y RENGLONES ESCRITOS
004800*             SIN AFECTAR PRODUCCION.
004900* 2003-09-30 JMHR  BPM 230188  LOS CONTADORES DE LOTES SIN
005000*             REMANENTE Y DE USUARIOS PROCESADOS PASAN A
005100*             DECLARARSE COMO 77 INDEPENDIENTES, SIGUIENDO EL
005200*             HABITO YA USADO EN JM47ADM PARA ESCALARES SUELTOS.
005300* 2004-02-16 JMHR  BPM 230245  SE AMPLIAN LOS COMENTARIOS DE
005400*             RUTINA Y DE AREA DE TRABAJO A SOLICITUD DE AUDITORIA
005500*             INTERNA; NO SE ALTERA NINGUNA LOGICA DEL PROGRAMA.
005600******************************************************************
005700   ENVIRONMENT DIVISION.
005800   CONFIGURATION SECTION.
005900   SPECIAL-NAMES.
006000       UPSI-0 ON  STATUS IS WKS-UPSI-PRUEBA
006100              OFF STATUS IS WKS-UPSI-PRODUCCION.
006200**--> UPSI-0 EN ON = CORRIDA DE PRUEBA, HABILITA LA TRAZA DE
006300*     DEPURACION DE MUESTRA-DEPURACION (VER PROCEDURE DIVISION)
006400   INPUT-OUTPUT SECTION.
006500   FILE-CONTROL.
006600*     SECUENCIAL PORQUE ESTE PROGRAMA RECORRE TODO EL MAESTRO
006700*     DE UNA SOLA PASADA, EN ORDEN DE LLAVE, PARA QUE LAS
006800*     RUPTURAS DE CONTROL POR USUARIO Y POR SIMBOLO FUNCIONEN
006900       SELECT CVLOTE ASSIGN TO CVLOTE
007000              ORGANIZATION IS INDEXED
007100              ACCESS MODE   IS SEQUENTIAL
007200              RECORD KEY    IS CVLT-LLAVE-PRIMARIA
007300              FILE STATUS   IS FS-CVLOTE FSE-CVLOTE.
007400 
007500*     LINE SEQUENTIAL PORQUE EL REPORTE SE IMPRIME/VISUALIZA
007600*     COMO TEXTO PLANO; NO LLEVA LLAVE NI ACCESO DIRECTO
007700       SELECT CVREPORTE ASSIGN TO CVREPORTE
007800              ORGANIZATION IS LINE SEQUENTIAL
007900              FILE STATUS   IS FS-CVREPORTE.
008000   DATA DIVISION.
008100   FILE SECTION.
008200******************************************************************
008300*           DEFINICION DE ESTRUCTURA DE ARCHIVOS
008400******************************************************************
008500*   MAESTRO DE LOTES DE COMPRA (ENTRADA, LEIDO SECUENCIAL)
008600*   UN RENGLON POR LOTE; UN MISMO USUARIO PUEDE TENER VARIOS
008700*   LOTES DEL MISMO SIMBOLO COMPRADOS EN FECHAS DISTINTAS
008800   FD CVLOTE.
008900       COPY CVLOTE.
009000*   REPORTE DE RENDIMIENTO DE CARTERA (SALIDA, IMPRESION)
009100*   UN ENCABEZADO POR USUARIO SEGUIDO DE UN RENGLON POR
009200*   SIMBOLO; VER COPYBOOK CVRPL PARA EL DETALLE DE COLUMNAS
009300   FD CVREPORTE.
009400       COPY CVRPL.
009500   WORKING-STORAGE SECTION.
009600******************************************************************
009700*         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS
009800******************************************************************
009900   01 WKS-FS-STATUS.
010000      02 WKS-STATUS.
010100*      MAESTRO DE LOTES DE COMPRA
010200         04 FS-CVLOTE              PIC 9(02) VALUE ZEROES.
010300         04 FSE-CVLOTE.
010400            08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500            08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600            08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700*      REPORTE DE RENDIMIENTO
010800         04 FS-CVREPORTE           PIC 9(02) VALUE ZEROES.
010900*      VARIABLES RUTINA DE FSE -- SE LLENAN ANTES DE CADA CALL
011000*      A DEBD1R00 PARA QUE LA RUTINA DE LA CASA SEPA QUE
011100*      PROGRAMA Y ARCHIVO REPORTAR; LLAVE QUEDA EN SPACES PORQUE
011200*      CVRPT01 SOLO REPORTA ERRORES DE OPEN, NUNCA DE LECTURA
011300*      POR LLAVE
011400         04 PROGRAMA               PIC X(08) VALUE SPACES.
011500         04 ARCHIVO                PIC X(08) VALUE SPACES.
011600         04 ACCION                 PIC X(10) VALUE SPACES.
011700         04 LLAVE                  PIC X(32) VALUE SPACES.
011800 
011900******************************************************************
012000*        RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
012100******************************************************************
012200*--> CONTADORES DE CIERRE DE CORRIDA, DECLARADOS COMO 77
012300*    INDEPENDIENTES EN LUGAR DE IR DENTRO DEL GRUPO DE
012400*    TRABAJO -- MISMO HABITO QUE USA J M 4 7 A D M PARA
012500*    ESCALARES SENCILLOS QUE NO FORMAN PARTE DE UNA ESTRUCTURA
012600   77 WKS-LOTES-OMITIDOS       PIC 9(07) COMP VALUE ZERO.
012700   77 WKS-USUARIOS-PROCESADOS  PIC 9(07) COMP VALUE ZERO.
012800 
012900   01 WKS-VARIABLES-TRABAJO.
013000*      CONTADORES QUE SI COMPARTEN EL MISMO GRUPO PORQUE SE
013100*      REPORTAN JUNTOS EN ESTADISTICAS, A DIFERENCIA DE LOS 77
013200*      DE ARRIBA QUE SE AGREGARON DESPUES DE FORMA INDEPENDIENTE
013300      02 WKS-LOTES-LEIDOS         PIC 9(07) COMP VALUE ZERO.
013400      02 WKS-LOTES-PROCESADOS     PIC 9(07) COMP VALUE ZERO.
013500      02 WKS-RENGLONES-ESCRITOS   PIC 9(07) COMP VALUE ZERO.
013600*      MASCARA DE EDICION COMPARTIDA POR TODOS LOS DISPLAY DE
013700*      ESTADISTICAS (SE REUTILIZA, NO HAY UNA POR CONTADOR)
013800      02 WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013900 
014000   01 WKS-FLAGS.
014100*      APERTURA-FALLIDA DETIENE TODA LA CORRIDA EN 000-MAIN
014200      02 WKS-ESTADO-APERTURA      PIC 9(01) VALUE ZEROES.
014300         88 APERTURA-FALLIDA                VALUE 1.
014400*      FIN-CVLOTE GOBIERNA EL PERFORM UNTIL DE LA RUPTURA
014500*      POR USUARIO EN 000-MAIN
014600      02 WKS-FIN-CVLOTE           PIC 9(01) VALUE ZEROES.
014700         88 FIN-CVLOTE                      VALUE 1.
014800*      TICKER-INICIADO DISTINGUE EL PRIMER SIMBOLO DE UN
014900*      USUARIO (NADA QUE VOLCAR TODAVIA) DE LOS SIGUIENTES
015000      02 WKS-TICKER-INICIADO      PIC 9(01) VALUE ZEROES.
015100         88 TICKER-INICIADO                 VALUE 1.
015200 
015300**--> LLAVES DE RUPTURA DE CONTROL: GUARDAN EL USUARIO Y EL
015400*     SIMBOLO DEL BLOQUE QUE SE ESTA ACUMULANDO, PARA COMPARAR
015500*     CONTRA EL SIGUIENTE RENGLON LEIDO DE CVLOTE
015600   01 WKS-USUARIO-CONTROL         PIC X(12) VALUE SPACES.
015700   01 WKS-TICKER-CONTROL          PIC X(10) VALUE SPACES.
015800 
015900**--> ACUMULADORES DEL SIMBOLO EN CURSO (R4/R5); 4 DECIMALES
016000*     INTERNOS, SE REDONDEAN AL ESCRIBIR EL RENGLON (R8)
016100   01 WKS-VALOR-INICIO-TICKER     PIC S9(9)V9(4) VALUE ZEROES.
016200   01 WKS-VALOR-FINAL-TICKER      PIC S9(9)V9(4) VALUE ZEROES.
016300   01 WKS-VALOR-BASE-TICKER       PIC S9(9)V9(4) VALUE ZEROES.
016400 
016500**--> CAMPOS DE TRABAJO DEL LOTE EN CURSO (R3/R4)
016600   01 WKS-ACCIONES-REMANENTE      PIC S9(9)V9(4) VALUE ZEROES.
016700   01 WKS-PRECIO-AJUSTADO         PIC S9(9)V9(4) VALUE ZEROES.
016800 
016900**--> CAMPOS YA REDONDEADOS A LA PRECISION DEL RENGLON DE
017000*     REPORTE (R5/R8): DINERO A 2 DECIMALES, PORCENTAJE A 3
017100   01 WKS-CAMPOS-REPORTE.
017200      02 WKS-VALOR-ACTUAL-RPT       PIC S9(9)V99.
017300      02 WKS-RETORNO-NETO-RPT       PIC S9(9)V99.
017400      02 WKS-RETORNO-PORCENTUAL-RPT PIC S9(5)V999.
017500      02 WKS-BASE-PORCENTUAL-RPT    PIC S9(5)V999.
017600      02 WKS-SUPERA-SP500-RPT       PIC S9(5)V999.
017700 
017800**--> VISTA DE TRABAJO DEL VALOR DE SIMBOLO, DESPLEGADA POR
017900*     MUESTRA-DEPURACION EN AMBIENTE DE PRUEBA (UPSI-0)
018000   01 WKS-VALOR-TRABAJO           PIC S9(9)V9(4) VALUE ZEROES.
018100   01 WKS-VT-R REDEFINES WKS-VALOR-TRABAJO.
018200      05 WKS-VT-ENTERO            PIC S9(9).
018300      05 WKS-VT-DECIMAL           PIC 9(4).
018400 
018500**--> VISTA DE TRABAJO DEL PORCENTAJE DE RETORNO, MISMO FIN
018600   01 WKS-PORCENTAJE-TRABAJO      PIC S9(5)V9(4) VALUE ZEROES.
018700   01 WKS-PT-R REDEFINES WKS-PORCENTAJE-TRABAJO.
018800      05 WKS-PT-ENTERO            PIC S9(5).
018900      05 WKS-PT-DECIMAL           PIC 9(4).
019000 
019100**--> CONTADOR DE RENGLONES ESCRITOS, VISTA DESGLOSADA PARA
019200*     MUESTRA-DEPURACION
019300   01 WKS-CONTADOR-TRABAJO        PIC 9(07) VALUE ZEROES.
019400   01 WKS-CT-DEBUG REDEFINES WKS-CONTADOR-TRABAJO.
019500      05 WKS-CT-MILES             PIC 9(04).
019600      05 WKS-CT-UNIDADES          PIC 9(03).
019700 
019800******************************************************************
019900*     A R E A   D E   P A R A M E T R O S   P A R A
020000*     I N V O C A R   A   C V V A L 0 1   Y   C V B A S 0 1
020100******************************************************************
020200*--> MISMO LAYOUT DEL LINKAGE DE CVVAL01; SE DECLARA APARTE
020300*    PORQUE AQUI CVRPT01 ES EL INVOCANTE, UNA VEZ POR CADA
020400*    LOTE CON REMANENTE (VER VALUA-LOTE-REAL)
020500   01 WKS-CVVP-PARAMETROS.
020600*         --- ENTRADA ---
020700      05 WKS-CVVP-SIMBOLO            PIC X(10).
020800      05 WKS-CVVP-FECHA-INICIO       PIC X(10).
020900      05 WKS-CVVP-ACCIONES-INICIO    PIC S9(9)V9(4).
021000      05 WKS-CVVP-MONTO-INICIO       PIC S9(9)V9(4).
021100      05 WKS-CVVP-FLAG-REINVERSION   PIC X(01).
021200*         --- SALIDA ---
021300      05 WKS-CVVP-VALOR-RESULTADO    PIC S9(9)V9(4).
021400      05 WKS-CVVP-PORCENTAJE-CAMBIO  PIC S9(5)V9(4).
021500*         00-OK 20-SIN COTIZACION 90-ERROR DE APERTURA
021600      05 WKS-CVVP-CODIGO-RETORNO     PIC 9(02).
021700 
021800*--> MISMO LAYOUT DEL LINKAGE DE CVBAS01, USADO PARA LA
021900*    COMPARACION CONTRA LA LINEA BASE DE CADA LOTE (R9)
022000   01 WKS-CVBP-PARAMETROS.
022100*         --- ENTRADA ---
022200      05 WKS-CVBP-FECHA-INICIO       PIC X(10).
022300      05 WKS-CVBP-MONTO-INICIO       PIC S9(9)V9(4).
022400*         --- SALIDA ---
022500      05 WKS-CVBP-VALOR-RESULTADO    PIC S9(9)V9(4).
022600      05 WKS-CVBP-PORCENTAJE-CAMBIO  PIC S9(5)V9(4).
022700*         00-OK 90-ERROR DE APERTURA
022800      05 WKS-CVBP-CODIGO-RETORNO     PIC 9(02).
022900******************************************************************
023000   PROCEDURE DIVISION.
023100******************************************************************
023200*          S E C C I O N    P R I N C I P A L
023300******************************************************************
023400   000-MAIN SECTION.
023500*     EL ARCHIVO CVLOTE DEBE VENIR ORDENADO POR USUARIO Y
023600*     DENTRO DE USUARIO POR SIMBOLO (VER JCL DE ORDENAMIENTO
023700*     PREVIO) PARA QUE LAS DOS RUPTURAS DE CONTROL FUNCIONEN
023800       PERFORM APERTURA-ARCHIVOS
023900       IF NOT APERTURA-FALLIDA
024000          PERFORM LEE-CVLOTE
024100          PERFORM PROCESA-USUARIO UNTIL FIN-CVLOTE
024200          PERFORM ESTADISTICAS
024300       END-IF
024400       PERFORM CIERRA-ARCHIVOS
024500       STOP RUN.
024600   000-MAIN-E. EXIT.
024700 
024800**--> ABRE EL MAESTRO DE LOTES EN ENTRADA Y EL REPORTE DE
024900*     RENDIMIENTO EN SALIDA; AMBOS DEBEN ABRIR BIEN PARA QUE
025000*     LA CORRIDA PROSIGA
025100   APERTURA-ARCHIVOS SECTION.
025200       MOVE 'CVRPT01' TO PROGRAMA
025300       MOVE 0 TO WKS-ESTADO-APERTURA
025400       OPEN INPUT  CVLOTE
025500            OUTPUT CVREPORTE
025600       IF FS-CVLOTE NOT = 0
025700*        SE DEJA CONSTANCIA EN LA RUTINA FSE DE LA CASA Y EN
025800*        CONSOLA ANTES DE MARCAR LA APERTURA COMO FALLIDA
025900          MOVE 'OPEN'     TO ACCION
026000          MOVE SPACES     TO LLAVE
026100          MOVE 'CVLOTE'   TO ARCHIVO
026200          CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026300                   LLAVE, FS-CVLOTE, FSE-CVLOTE
026400          DISPLAY '>>> ERROR AL ABRIR ARCHIVO CVLOTE <<<'
026500                  UPON CONSOLE
026600          MOVE 1 TO WKS-ESTADO-APERTURA
026700       END-IF
026800*     EL REPORTE SE ABRE EN SALIDA -- SI EL OPEN FALLA POR
026900*     ESPACIO EN DISCO O VOLUMEN MAL MONTADO, TAMPOCO SE
027000*     CONTINUA LA CORRIDA
027100       IF FS-CVREPORTE NOT = 0
027200          DISPLAY '>>> ERROR AL ABRIR ARCHIVO CVREPORTE <<<'
027300                  UPON CONSOLE
027400          MOVE 1 TO WKS-ESTADO-APERTURA
027500       END-IF.
027600   APERTURA-ARCHIVOS-E. EXIT.
027700 
027800**--> AVANZA EL MAESTRO DE LOTES UN RENGLON; SE INVOCA TANTO
027900*     DESDE 000-MAIN (PRIMER LOTE) COMO DESDE PROCESA-LOTE
028000*     (LOTES SIGUIENTES DEL MISMO USUARIO)
028100   LEE-CVLOTE SECTION.
028200       READ CVLOTE NEXT RECORD
028300         AT END MOVE 1 TO WKS-FIN-CVLOTE
028400       END-READ
028500       IF NOT FIN-CVLOTE
028600          ADD 1 TO WKS-LOTES-LEIDOS
028700       END-IF.
028800   LEE-CVLOTE-E. EXIT.
028900 
029000******************************************************************
029100*     R U P T U R A   D E   C O N T R O L   P O R   U S U A R I O
029200******************************************************************
029300*--> UN BLOQUE DE REPORTE POR USUARIO, ENCABEZADO POR
029400*    ESCRIBE-ENCABEZADO Y SEGUIDO DE UN RENGLON POR SIMBOLO
029500*    QUE ESE USUARIO TENGA EN CARTERA
029600   PROCESA-USUARIO SECTION.
029700       MOVE CVLT-USUARIO TO WKS-USUARIO-CONTROL
029800       MOVE SPACES       TO WKS-TICKER-CONTROL
029900       MOVE 0            TO WKS-TICKER-INICIADO
030000       ADD 1 TO WKS-USUARIOS-PROCESADOS
030100       PERFORM ESCRIBE-ENCABEZADO
030200       PERFORM PROCESA-LOTE UNTIL FIN-CVLOTE
030300           OR CVLT-USUARIO NOT = WKS-USUARIO-CONTROL
030400*     SE ESCRIBE EL ULTIMO SIMBOLO DEL USUARIO SI QUEDO
030500*     ALGUNO INICIADO SIN HABERSE VOLCADO AL REPORTE
030600       IF TICKER-INICIADO
030700          PERFORM ESCRIBE-RENGLON-REPORTE
030800       END-IF.
030900   PROCESA-USUARIO-E. EXIT.
031000 
031100**--> DOS RENGLONES DE ENCABEZADO: EL NOMBRE DEL USUARIO Y LOS
031200*     TITULOS DE COLUMNA, ANTES DEL PRIMER DETALLE DE ESE BLOQUE
031300   ESCRIBE-ENCABEZADO SECTION.
031400       MOVE WKS-USUARIO-CONTROL TO CVRL-ENC-USUARIO
031500       WRITE CVRL-ENCABEZADO-USUARIO
031600       WRITE CVRL-ENCABEZADO-COLUMNAS.
031700   ESCRIBE-ENCABEZADO-E. EXIT.
031800 
031900******************************************************************
032000*     R U P T U R A   D E   C O N T R O L   P O R   S I M B O L O
032100******************************************************************
032200*--> ACUMULA TODOS LOS LOTES DE UN MISMO SIMBOLO DENTRO DEL
032300*    USUARIO EN UN SOLO RENGLON DE REPORTE (UN USUARIO PUEDE
032400*    TENER VARIOS LOTES COMPRADOS EN FECHAS DISTINTAS)
032500   PROCESA-LOTE SECTION.
032600       IF CVLT-SIMBOLO NOT = WKS-TICKER-CONTROL
032700*        CAMBIO DE SIMBOLO: SE CIERRA EL RENGLON ANTERIOR
032800*        ANTES DE EMPEZAR A ACUMULAR EL NUEVO
032900          IF TICKER-INICIADO
033000             PERFORM ESCRIBE-RENGLON-REPORTE
033100          END-IF
033200          PERFORM INICIA-TICKER
033300       END-IF
033400       PERFORM ACUMULA-LOTE
033500       PERFORM LEE-CVLOTE.
033600   PROCESA-LOTE-E. EXIT.
033700 
033800**--> REINICIA LOS ACUMULADORES DEL SIMBOLO AL EMPEZAR UN
033900*     NUEVO BLOQUE DE RUPTURA
034000   INICIA-TICKER SECTION.
034100       MOVE CVLT-SIMBOLO TO WKS-TICKER-CONTROL
034200       MOVE 1            TO WKS-TICKER-INICIADO
034300       MOVE 0            TO WKS-VALOR-INICIO-TICKER
034400       MOVE 0            TO WKS-VALOR-FINAL-TICKER
034500       MOVE 0            TO WKS-VALOR-BASE-TICKER.
034600   INICIA-TICKER-E. EXIT.
034700 
034800******************************************************************
034900*     F I L T R O   D E   L O T E   A B I E R T O   ( R 3 )
035000*     Y   P R O R R A T E O   D E   C O S T O   ( R 4 )
035100******************************************************************
035200*--> UN LOTE SIN ACCIONES REMANENTES (TODO VENDIDO, CORTO O
035300*    LARGO) NO APORTA NADA AL RENDIMIENTO DEL SIMBOLO Y SE
035400*    DESCARTA SIN INVOCAR EL MOTOR DE VALUACION (R3)
035500   ACUMULA-LOTE SECTION.
035600       COMPUTE WKS-ACCIONES-REMANENTE =
035700               CVLT-ACCIONES - (CVLT-ACCIONES-VENDIDAS-CORTO +
035800                                 CVLT-ACCIONES-VENDIDAS-LARGO)
035900       IF WKS-ACCIONES-REMANENTE > 0
036000          ADD 1 TO WKS-LOTES-PROCESADOS
036100*           EL COSTO ORIGINAL DEL LOTE SE PRORRATEA A LA
036200*           PROPORCION DE ACCIONES QUE TODAVIA QUEDAN (R4),
036300*           PARA NO CONTAR EL COSTO DE LO YA VENDIDO
036400          COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
036500                  CVLT-PRECIO *
036600                  (WKS-ACCIONES-REMANENTE / CVLT-ACCIONES)
036700          ADD WKS-PRECIO-AJUSTADO TO WKS-VALOR-INICIO-TICKER
036800          PERFORM VALUA-LOTE-REAL
036900          PERFORM VALUA-LOTE-BASE
037000       ELSE
037100          ADD 1 TO WKS-LOTES-OMITIDOS
037200       END-IF.
037300   ACUMULA-LOTE-E. EXIT.
037400 
037500**--> INVOCA EL MOTOR DE VALUACION CON LOS DATOS REALES DEL
037600*     LOTE (FECHA DEL PRIMER DIVIDENDO EN ADELANTE, FLAG DE
037700*     REINVERSION TAL COMO LO TIENE EL LOTE)
037800   VALUA-LOTE-REAL SECTION.
037900       MOVE CVLT-SIMBOLO           TO WKS-CVVP-SIMBOLO
038000       MOVE CVLT-FECHA-PRIMER-DIV  TO WKS-CVVP-FECHA-INICIO
038100       MOVE WKS-ACCIONES-REMANENTE TO WKS-CVVP-ACCIONES-INICIO
038200       MOVE WKS-PRECIO-AJUSTADO    TO WKS-CVVP-MONTO-INICIO
038300       MOVE CVLT-FLAG-REINVERSION  TO WKS-CVVP-FLAG-REINVERSION
038400       CALL 'CVVAL01' USING WKS-CVVP-PARAMETROS
038500*      SE IGNORA EL CODIGO DE RETORNO DE CVVAL01 AQUI: SI NO
038600*      HUBO COTIZACION, EL SUBPROGRAMA YA REGRESO VALOR CERO
038700       MOVE WKS-CVVP-VALOR-RESULTADO TO WKS-VALOR-TRABAJO
038800       ADD WKS-CVVP-VALOR-RESULTADO TO WKS-VALOR-FINAL-TICKER.
038900   VALUA-LOTE-REAL-E. EXIT.
039000 
039100**--> INVOCA EL SUBPROGRAMA DE LINEA BASE PARA COMPARAR EL
039200*     MISMO MONTO PRORRATEADO CONTRA EL FONDO INDICE FXAIX
039300   VALUA-LOTE-BASE SECTION.
039400*      SE USA LA FECHA DE COMPRA DEL LOTE, NO LA FECHA DEL
039500*      PRIMER DIVIDENDO, PORQUE LA LINEA BASE SIMULA HABER
039600*      COMPRADO FXAIX EL MISMO DIA QUE SE COMPRO LA ACCION REAL
039700       MOVE CVLT-FECHA-COMPRA   TO WKS-CVBP-FECHA-INICIO
039800       MOVE WKS-PRECIO-AJUSTADO TO WKS-CVBP-MONTO-INICIO
039900       CALL 'CVBAS01' USING WKS-CVBP-PARAMETROS
040000       ADD WKS-CVBP-VALOR-RESULTADO TO WKS-VALOR-BASE-TICKER.
040100   VALUA-LOTE-BASE-E. EXIT.
040200 
040300******************************************************************
040400*     D E R I V A C I O N E S   D E L   R E N G L O N   ( R 5 )
040500******************************************************************
040600   ESCRIBE-RENGLON-REPORTE SECTION.
040700       COMPUTE WKS-VALOR-ACTUAL-RPT ROUNDED =
040800               WKS-VALOR-FINAL-TICKER
040900       COMPUTE WKS-RETORNO-NETO-RPT ROUNDED =
041000               WKS-VALOR-FINAL-TICKER - WKS-VALOR-INICIO-TICKER
041100*     EL PORCENTAJE Y LA COMPARACION CONTRA LA LINEA BASE
041200*     SOLO TIENEN SENTIDO SI HUBO UN COSTO INICIAL DISTINTO
041300*     DE CERO PARA ESTE SIMBOLO
041400       IF WKS-VALOR-INICIO-TICKER NOT = 0
041500          COMPUTE WKS-RETORNO-PORCENTUAL-RPT ROUNDED =
041600                  ((WKS-VALOR-FINAL-TICKER -
041700                    WKS-VALOR-INICIO-TICKER) /
041800                   WKS-VALOR-INICIO-TICKER) * 100
041900          COMPUTE WKS-BASE-PORCENTUAL-RPT ROUNDED =
042000                  ((WKS-VALOR-BASE-TICKER -
042100                    WKS-VALOR-INICIO-TICKER) /
042200                   WKS-VALOR-INICIO-TICKER) * 100
042300       ELSE
042400          MOVE 0 TO WKS-RETORNO-PORCENTUAL-RPT
042500          MOVE 0 TO WKS-BASE-PORCENTUAL-RPT
042600       END-IF
042700       MOVE WKS-RETORNO-PORCENTUAL-RPT TO WKS-PORCENTAJE-TRABAJO
042800*     SUPERA-SP500: DIFERENCIA ENTRE EL RENDIMIENTO REAL DE
042900*     CARTERA Y EL DE LA LINEA BASE HIPOTETICA (R5 Y R9)
043000       COMPUTE WKS-SUPERA-SP500-RPT ROUNDED =
043100               WKS-RETORNO-PORCENTUAL-RPT -
043200               WKS-BASE-PORCENTUAL-RPT
043300*     EL SIMBOLO DEL RENGLON DE REPORTE SOLO USA LOS PRIMEROS
043400*     5 CARACTERES DE LA LLAVE DE CONTROL DEL TICKER
043500       MOVE WKS-TICKER-CONTROL(1:5)     TO CVRL-SIMBOLO
043600       MOVE WKS-VALOR-ACTUAL-RPT        TO CVRL-VALOR-ACTUAL
043700       MOVE WKS-RETORNO-NETO-RPT        TO CVRL-RETORNO-NETO
043800       MOVE WKS-RETORNO-PORCENTUAL-RPT  TO
043900               CVRL-RETORNO-PORCENTUAL
044000       MOVE WKS-SUPERA-SP500-RPT        TO CVRL-SUPERA-SP500
044100       WRITE CVRL-DETALLE
044200       ADD 1 TO WKS-RENGLONES-ESCRITOS
044300       MOVE WKS-RENGLONES-ESCRITOS TO WKS-CONTADOR-TRABAJO
044400*     LA TRAZA DE DEPURACION SOLO CORRE BAJO EL SWITCH DE
044500*     PRUEBA, RENGLON POR RENGLON DE REPORTE
044600       IF WKS-UPSI-PRUEBA
044700          PERFORM MUESTRA-DEPURACION
044800       END-IF.
044900   ESCRIBE-RENGLON-REPORTE-E. EXIT.
045000 
045100**--> RESUMEN DE CIERRE DE CORRIDA, DESPLEGADO SIEMPRE (NO
045200*     SOLO BAJO EL SWITCH DE PRUEBA) PARA EL OPERADOR DEL JCL
045300   ESTADISTICAS SECTION.
045400       DISPLAY '******************************************'
045500*      LOTES LEIDOS INCLUYE LOS OMITIDOS POR R3; LOTES
045600*      PROCESADOS ES SOLO LOS QUE SI LLEGARON A VALUARSE
045700       MOVE WKS-LOTES-LEIDOS        TO WKS-MASCARA
045800       DISPLAY 'LOTES LEIDOS:             ' WKS-MASCARA
045900       MOVE WKS-LOTES-PROCESADOS    TO WKS-MASCARA
046000       DISPLAY 'LOTES PROCESADOS:         ' WKS-MASCARA
046100*      UTIL PARA QUE EL OPERADOR DETECTE UN LOTE FILTRO ABIERTO
046200*      MAL CARGADO (MUCHOS LOTES SIN REMANENTE ES SOSPECHOSO)
046300       MOVE WKS-LOTES-OMITIDOS      TO WKS-MASCARA
046400       DISPLAY 'LOTES SIN REMANENTE:      ' WKS-MASCARA
046500       MOVE WKS-USUARIOS-PROCESADOS TO WKS-MASCARA
046600       DISPLAY 'USUARIOS PROCESADOS:      ' WKS-MASCARA
046700*      DEBE COINCIDIR CON LOS RENGLONES DE DETALLE CONTADOS
046800*      MANUALMENTE POR AUDITORIA AL CUADRAR EL REPORTE IMPRESO
046900       MOVE WKS-RENGLONES-ESCRITOS  TO WKS-MASCARA
047000       DISPLAY 'RENGLONES DE REPORTE:     ' WKS-MASCARA
047100       DISPLAY '******************************************'.
047200   ESTADISTICAS-E. EXIT.
047300 
047400**--> SE CIERRAN AMBOS ARCHIVOS SIN IMPORTAR SI LA APERTURA
047500*     FALLO A MEDIAS -- CLOSE SOBRE UN ARCHIVO NO ABIERTO NO
047600*     DETIENE LA CORRIDA EN ESTE COMPILADOR
047700   CIERRA-ARCHIVOS SECTION.
047800       CLOSE CVLOTE CVREPORTE.
047900   CIERRA-ARCHIVOS-E. EXIT.
048000 
048100******************************************************************
048200*   TRAZA DE DEPURACION (SOLO CORRIDAS DE PRUEBA, UPSI-0 ON)
048300******************************************************************
048400*--> AL IGUAL QUE EN CVVAL01 Y CVBAS01, SOLO CORRE BAJO EL
048500*    SWITCH DE PRUEBA; AQUI SE AGREGA EL CONTADOR DE
048600*    RENGLONES ESCRITOS PORQUE ES EL UNICO DE LOS TRES
048700*    PROGRAMAS QUE ESCRIBE UN ARCHIVO DE REPORTE
048800   MUESTRA-DEPURACION SECTION.
048900       DISPLAY '>>> CVRPT01 - TRAZA DE PRUEBA <<<' UPON CONSOLE
049000       DISPLAY 'VALOR ENTERO      : ' WKS-VT-ENTERO
049100                                       UPON CONSOLE
049200       DISPLAY 'VALOR DECIMAL     : ' WKS-VT-DECIMAL
049300                                       UPON CONSOLE
049400       DISPLAY 'PORCENTAJE ENTERO : ' WKS-PT-ENTERO
049500                                       UPON CONSOLE
049600       DISPLAY 'PORCENTAJE DECIMAL: ' WKS-PT-DECIMAL
049700                                       UPON CONSOLE
049800       DISPLAY 'RENGLONES (MILES) : ' WKS-CT-MILES
049900                                       UPON CONSOLE
050000       DISPLAY 'RENGLONES (UNID.) : ' WKS-CT-UNIDADES
050100                                       UPON CONSOLE.
050200   MUESTRA-DEPURACION-E. EXIT.
